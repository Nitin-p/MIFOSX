000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FIN-YEAR-REJECT-REASON.
000300 AUTHOR. MERIDIAN MICROFINANCE. MODIFIED BY C ANOZIE.
000400 INSTALLATION. MERIDIAN MICROFINANCE - HOME OFFICE DP CENTER.
000500 DATE-WRITTEN. 05/22/1990.
000600 DATE-COMPILED. 05/22/1990.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100*1990-05-22  CA  TKT-1352  INITIAL RELEASE - FINANCIAL YEAR       TKT-1352
001200*1990-05-22  CA  TKT-1352  CLOSE REJECT REASON LOOKUP             TKT-1352
001300*1991-07-30  CA  TKT-1409  ADDED COLLATERAL-LOAN-STAGE            TKT-1409
001400*1991-07-30  CA  TKT-1409  REASON CODE PER LOAN OPS REQUEST       TKT-1409
001500*1994-01-19  MEV TKT-1601  WIDENED REJECT MESSAGE TEXT TO         TKT-1601
001600*1994-01-19  MEV TKT-1601  132 BYTES TO MATCH PRINT LINE          TKT-1601
001700*1998-06-11  RMP TKT-1930  Y2K - REVIEWED, NO DATE FIELDS ON      TKT-1930
001800*1998-06-11  RMP TKT-1930  THIS RECORD, NO CHANGE REQUIRED        TKT-1930
001900*1999-01-08  RMP TKT-1958  Y2K - CONFIRMED PROGRAM DATE           TKT-1958
002000*1999-01-08  RMP TKT-1958  STAMPS UNAFFECTED, FILED SIGN-OFF      TKT-1958
002100*2002-11-04  DPK TKT-2199  ADDED UNKNOWN-REASON-CODE FALLBACK     TKT-2199
002200*2002-11-04  DPK TKT-2199  LINE, PREVIOUSLY ABENDED ON MISS       TKT-2199
002210*2005-03-01  JMH TKT-2470  1000-MAIN-RTN OPEN-FILES PERFORM NOW   TKT-2470
002220*2005-03-01  JMH TKT-2470  RANGED THRU 1100-EXIT                 TKT-2470
002230*2005-03-20  JMH TKT-2471  WIDENED WS-DTL-ERROR-CODE/MSG TO 85/   TKT-2471
002240*2005-03-20  JMH TKT-2471  114 BYTES - FULL REJECT TEXT WAS BEING TKT-2471
002250*2005-03-20  JMH TKT-2471  CUT OFF AT 60/64 BYTES ON PRINT LINE   TKT-2471
002300*----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT FYR-REJECT-CODE-FILE ASSIGN TO FYRCDIN
003100         ORGANIZATION IS SEQUENTIAL
003200         FILE STATUS IS WS-FYR-STATUS.
003300     SELECT FYR-REJECT-RPT ASSIGN TO FYRREJRP
003400         ORGANIZATION IS SEQUENTIAL
003500         FILE STATUS IS WS-RPT-STATUS.
003600 DATA DIVISION.
003700 FILE SECTION.
003800*----------------------------------------------------------------
003900* INPUT - ONE REASON CODE PER RECORD, PASSED FROM THE FINANCIAL
004000* YEAR CLOSE PROCEDURE WHEN A COLLATERAL/LOAN UPDATE IS REJECTED.
004100*----------------------------------------------------------------
004200 FD  FYR-REJECT-CODE-FILE
004300     RECORDING MODE IS F
004400     RECORD CONTAINS 12 CHARACTERS.
004500 01  FYR-REJECT-CODE-REC.
004600     05  FYR-IN-REASON-CD              PIC 9(02).
004700     05  FILLER                        PIC X(10).
004800*----------------------------------------------------------------
004900* OUTPUT - REJECT REASON REPORT, 207 BYTE PRINT LINE - TKT-2471
005000*----------------------------------------------------------------
005100 FD  FYR-REJECT-RPT
005200     RECORDING MODE IS F
005300     RECORD CONTAINS 207 CHARACTERS.
005400 01  FYR-RPT-LINE                      PIC X(207).
005500 WORKING-STORAGE SECTION.
005600 01  WS-FILE-STATUSES.
005700     05  WS-FYR-STATUS                 PIC X(02)  VALUE SPACES.
005800     05  WS-RPT-STATUS                 PIC X(02)  VALUE SPACES.
005900 01  WS-SWITCHES.
006000     05  WS-EOF-SW                     PIC X(01)  VALUE 'N'.
006100         88  WS-EOF-YES                    VALUE 'Y'.
006200         88  WS-EOF-NO                     VALUE 'N'.
006300     05  WS-FOUND-SW                   PIC X(01)  VALUE 'N'.
006400         88  WS-FOUND-YES                  VALUE 'Y'.
006500         88  WS-FOUND-NO                   VALUE 'N'.
006600 77  WS-READ-COUNT                     PIC 9(07)  COMP VALUE ZERO.
006700 77  WS-TABLE-SUB                      PIC 9(02)  COMP VALUE ZERO.
006800*----------------------------------------------------------------
006900* REASON CODE TO ERROR CODE / MESSAGE TABLE - LOADED BY VALUE,
007000* PER THE 858-REPORT SMALL-LOOKUP PATTERN.  ONLY TWO REASONS ARE
007100* CURRENTLY WIRED TO THE FINANCIAL YEAR CLOSE JOB - TKT-1352 AND
007200* TKT-1409.
007300*----------------------------------------------------------------
007400 01  WS-FYR-REASON-TABLE.
007500     05  FILLER  PIC X(60) VALUE
007600         'error.msg.loan.collateral.associated.loan.not.in.submitted.a'.
007700     05  FILLER  PIC X(60) VALUE
007800         'nd.pending.approval.stage'.
007900     05  FILLER  PIC X(120) VALUE
008000         'This collateral cannot be updated as the loan it is associated
008050-        ' with is not in submitted and pending approval stage'.
008100     05  FILLER  PIC X(120) VALUE SPACES.
008300     05  FILLER  PIC X(60) VALUE
008400         'error.msg.financialyear.closed                            '.
008500     05  FILLER  PIC X(60) VALUE SPACES.
008600     05  FILLER  PIC X(120) VALUE
008700         'Financial year closed                                     '.
008800     05  FILLER  PIC X(120) VALUE SPACES.
008900 01  WS-FYR-REASON-REDEF REDEFINES WS-FYR-REASON-TABLE.
009000     05  WS-FYR-REASON-ENTRY OCCURS 2 TIMES
009100             ASCENDING KEY IS WS-FYR-REASON-CD
009200             INDEXED BY WS-FYR-IDX.
009300         10  WS-FYR-ERROR-CODE          PIC X(120).
009400         10  WS-FYR-ERROR-MSG           PIC X(240).
009500 01  WS-FYR-REASON-CD-LITERAL          PIC X(04) VALUE '0102'.
009600 01  WS-FYR-REASON-CD-TABLE REDEFINES WS-FYR-REASON-CD-LITERAL.
009700     05  WS-FYR-REASON-CD-ENTRY OCCURS 2 TIMES
009800             PIC 9(02).
009900 01  WS-DETAIL-LINE.
010000     05  WS-DTL-REASON-CD              PIC 9(02).
010100     05  FILLER                        PIC X(03)  VALUE SPACES.
010200     05  WS-DTL-ERROR-CODE              PIC X(85).
010300     05  FILLER                        PIC X(03)  VALUE SPACES.
010400     05  WS-DTL-ERROR-MSG               PIC X(114).
010500 01  WS-NOT-FOUND-LINE REDEFINES WS-DETAIL-LINE.
010600     05  WS-NF-REASON-CD               PIC 9(02).
010700     05  FILLER                        PIC X(03)  VALUE SPACES.
010800     05  WS-NF-TEXT                     PIC X(202).
010900 01  WS-HEADING-LINE.
011000     05  FILLER                        PIC X(47)
011100         VALUE 'MERIDIAN MICROFINANCE - FIN YEAR REJECT REASON'.
011200     05  FILLER                        PIC X(160)  VALUE SPACES.
011300 01  WS-BLANK-LINE                     PIC X(207) VALUE SPACES.
011400 PROCEDURE DIVISION.
011500*----------------------------------------------------------------
011600 1000-MAIN-RTN.
011700     PERFORM 1100-OPEN-FILES-RTN
011750         THRU 1100-EXIT.
011800     PERFORM 1200-WRITE-HEADING-RTN.
011900     PERFORM 1300-READ-REASON-CODE-RTN.
012000     PERFORM 2000-LOOKUP-REASON-RTN
012100         UNTIL WS-EOF-YES.
012200     PERFORM 9000-CLOSE-FILES-RTN.
012300     STOP RUN.
012400*----------------------------------------------------------------
012500 1100-OPEN-FILES-RTN.
012600     OPEN INPUT FYR-REJECT-CODE-FILE.
012700     IF WS-FYR-STATUS NOT = '00'
012800         DISPLAY 'FYR.TIP03 - REASON CODE FILE OPEN ERROR '
012900             WS-FYR-STATUS
013000         GO TO 1190-OPEN-ABORT-RTN
013100     END-IF.
013200     OPEN OUTPUT FYR-REJECT-RPT.
013300     IF WS-RPT-STATUS NOT = '00'
013400         DISPLAY 'FYR.TIP03 - REJECT RPT OPEN ERROR '
013500             WS-RPT-STATUS
013600         GO TO 1190-OPEN-ABORT-RTN
013700     END-IF.
013800     GO TO 1100-EXIT.
013900 1190-OPEN-ABORT-RTN.
014000     STOP RUN.
014100 1100-EXIT.
014200     EXIT.
014300*----------------------------------------------------------------
014400 1200-WRITE-HEADING-RTN.
014500     WRITE FYR-RPT-LINE FROM WS-HEADING-LINE
014600         AFTER ADVANCING C01.
014700     WRITE FYR-RPT-LINE FROM WS-BLANK-LINE
014800         AFTER ADVANCING 1.
014900*----------------------------------------------------------------
015000 1300-READ-REASON-CODE-RTN.
015100     READ FYR-REJECT-CODE-FILE
015200         AT END
015300             SET WS-EOF-YES TO TRUE
015400         NOT AT END
015500             ADD 1 TO WS-READ-COUNT
015600     END-READ.
015700*----------------------------------------------------------------
015800* REASON CODE LOOKUP - LINEAR SCAN OF THE TWO-ENTRY TABLE.  NOT
015900* WORTH A SEARCH ALL FOR TWO ROWS, SO WE WALK IT PLAIN PER THE
016000* 858-REPORT SMALL-TABLE PRECEDENT.
016100*----------------------------------------------------------------
016200 2000-LOOKUP-REASON-RTN.
016300     SET WS-FOUND-NO TO TRUE.
016400     SET WS-FYR-IDX TO 1.
016500     PERFORM 2010-SCAN-ONE-ENTRY-RTN
016600         VARYING WS-TABLE-SUB FROM 1 BY 1
016700         UNTIL WS-TABLE-SUB > 2
016800             OR WS-FOUND-YES.
016900     IF WS-FOUND-YES
017000         PERFORM 3000-WRITE-REJECT-LINE-RTN
017100     ELSE
017200         PERFORM 3900-WRITE-NOT-FOUND-LINE-RTN
017300     END-IF.
017400     PERFORM 1300-READ-REASON-CODE-RTN.
017500 2010-SCAN-ONE-ENTRY-RTN.
017600     IF FYR-IN-REASON-CD = WS-FYR-REASON-CD-ENTRY (WS-TABLE-SUB)
017700         SET WS-FOUND-YES TO TRUE
017800         SET WS-FYR-IDX TO WS-TABLE-SUB
017900     END-IF.
018000*----------------------------------------------------------------
018100 3000-WRITE-REJECT-LINE-RTN.
018200     MOVE SPACES TO WS-DETAIL-LINE.
018300     MOVE FYR-IN-REASON-CD TO WS-DTL-REASON-CD.
018400     MOVE WS-FYR-ERROR-CODE (WS-FYR-IDX) (1:85)
018500         TO WS-DTL-ERROR-CODE.
018600     MOVE WS-FYR-ERROR-MSG (WS-FYR-IDX) (1:114)
018700         TO WS-DTL-ERROR-MSG.
018800     WRITE FYR-RPT-LINE FROM WS-DETAIL-LINE
018900         AFTER ADVANCING 1.
019000*----------------------------------------------------------------
019100 3900-WRITE-NOT-FOUND-LINE-RTN.
019200     MOVE SPACES TO WS-NOT-FOUND-LINE.
019300     MOVE FYR-IN-REASON-CD TO WS-NF-REASON-CD.
019400     MOVE 'REASON CODE NOT ON FILE - NO ERROR CODE MAPPED'
019500         TO WS-NF-TEXT.
019600     WRITE FYR-RPT-LINE FROM WS-NOT-FOUND-LINE
019700         AFTER ADVANCING 1.
019800*----------------------------------------------------------------
019900 9000-CLOSE-FILES-RTN.
020000     CLOSE FYR-REJECT-CODE-FILE.
020100     CLOSE FYR-REJECT-RPT.
