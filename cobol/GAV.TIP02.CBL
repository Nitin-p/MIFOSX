000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GL-ACCOUNT-VALIDATION.
000300 AUTHOR. MERIDIAN MICROFINANCE. MODIFIED BY T OYELARAN.
000400 INSTALLATION. MERIDIAN MICROFINANCE - HOME OFFICE DP CENTER.
000500 DATE-WRITTEN. 11/04/1988.
000600 DATE-COMPILED. 11/04/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100*1988-11-04  TO  TKT-1197  INITIAL RELEASE - GL ACCOUNT EDIT      TKT-1197
001200*1988-11-04  TO  TKT-1197  RUN AGAINST GL ACCOUNT COMMAND FL      TKT-1197
001300*1989-02-17  TO  TKT-1244  ADDED PARENT-ID GREATER-THAN-ZERO      TKT-1244
001400*1989-02-17  TO  TKT-1244  EDIT FOR CREATE COMMANDS               TKT-1244
001500*1990-06-09  BLR TKT-1381  ADDED HEADER ACCOUNT USAGE FLAG        TKT-1381
001600*1990-06-09  BLR TKT-1381  CHECK TO SUMMARY LINE                  TKT-1381
001700*1991-09-30  BLR TKT-1455  WIDENED GL-CODE FIELD TO 45 BYTES      TKT-1455
001800*1992-04-14  DJH TKT-1522  SPLIT UPDATE EDIT FROM CREATE          TKT-1522
001900*1992-04-14  DJH TKT-1522  EDIT - SEPARATE RULE SET NEEDED        TKT-1522
002000*1993-11-02  DJH TKT-1609  ADDED AT-LEAST-ONE-FIELD CHECK         TKT-1609
002100*1993-11-02  DJH TKT-1609  FOR UPDATE COMMANDS WITH NO DATA       TKT-1609
002200*1995-03-21  LFK TKT-1723  ADDED AFFECTS-LOAN FLAG EDIT           TKT-1723
002300*1995-03-21  LFK TKT-1723  PER LOAN ACCOUNTING REQUEST            TKT-1723
002400*1996-08-08  LFK TKT-1804  ADDED TAG-ID GREATER-THAN-ZERO         TKT-1804
002500*1996-08-08  LFK TKT-1804  EDIT AND RESULT LINE CODES LIST        TKT-1804
002600*1998-06-11  RMP TKT-1930  Y2K - REVIEWED, NO DATE FIELDS ON      TKT-1930
002700*1998-06-11  RMP TKT-1930  THIS RECORD, NO CHANGE REQUIRED        TKT-1930
002800*1999-01-08  RMP TKT-1958  Y2K - CONFIRMED PROGRAM DATE           TKT-1958
002900*1999-01-08  RMP TKT-1958  STAMPS UNAFFECTED, FILED SIGN-OFF      TKT-1958
003000*2001-05-15  DPK TKT-2103  REWORKED RESULT CODE LIST TO USE       TKT-2103
003100*2001-05-15  DPK TKT-2103  STRING VERB, DROPPED FIXED SLOTS       TKT-2103
003200*2003-10-27  DPK TKT-2287  ADDED SUMMARY READ/ACCEPT/REJECT       TKT-2287
003300*2003-10-27  DPK TKT-2287  COUNTS PER OPERATIONS REQUEST          TKT-2287
003400*2005-02-09  SNW TKT-2401  USAGE CODE EDIT NOW OPTIONAL ON        TKT-2401
003500*2005-02-09  SNW TKT-2401  CREATE PER GL CHART OF ACCOUNTS        TKT-2401
003510*2005-03-01  JMH TKT-2455  1000-MAIN-RTN OPEN-FILES PERFORM       TKT-2455
003520*2005-03-01  JMH TKT-2455  NOW RANGED THRU 1100-EXIT              TKT-2455
003530*2005-03-15  JMH TKT-2461  HEADER USAGE FLAG NOW MOVED TO         TKT-2461
003540*2005-03-15  JMH TKT-2461  RESULT LINE, WAS COMPUTED AND DROPPED  TKT-2461
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT GLA-COMMAND-FILE ASSIGN TO GLACMDIN
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-GLA-STATUS.
004600     SELECT GLA-VALIDATION-RPT ASSIGN TO GLAVALRP
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-RPT-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100*----------------------------------------------------------------
005200* GL ACCOUNT COMMAND RECORD - ONE CREATE OR UPDATE REQUEST PER
005300* RECORD.  FIXED LENGTH 791 BYTES PER GL INTERFACE STANDARD.
005400*----------------------------------------------------------------
005500 FD  GLA-COMMAND-FILE
005600     RECORDING MODE IS F
005700     RECORD CONTAINS 791 CHARACTERS.
005800 01  GLA-ACCOUNT-COMMAND-REC.
005900     05  GLA-ID                        PIC 9(10).
006000     05  GLA-NAME                      PIC X(200).
006100     05  GLA-PARENT-ID                 PIC 9(10).
006200     05  GLA-CURRENCY-CODE             PIC X(03).
006300     05  GLA-GL-CODE                   PIC X(45).
006400     05  GLA-DISABLED                  PIC X(01).
006500         88  GLA-DISABLED-YES              VALUE 'Y'.
006600         88  GLA-DISABLED-NO               VALUE 'N'.
006700     05  GLA-MANUAL-ALLOWED            PIC X(01).
006800         88  GLA-MANUAL-ALLOWED-YES        VALUE 'Y'.
006900         88  GLA-MANUAL-ALLOWED-NO         VALUE 'N'.
007000         88  GLA-MANUAL-ALLOWED-VALID      VALUE 'Y' 'N'.
007100     05  GLA-TYPE                      PIC 9(02).
007200         88  GLA-TYPE-VALID                VALUE 1 THRU 5.
007300     05  GLA-USAGE                     PIC 9(02).
007400         88  GLA-USAGE-VALID               VALUE 1 THRU 2.
007500         88  GLA-USAGE-HEADER              VALUE 2.
007600     05  GLA-DESCRIPTION               PIC X(500).
007700     05  GLA-TAG-ID                    PIC 9(10).
007800     05  GLA-AFFECTS-LOAN              PIC X(01).
007900         88  GLA-AFFECTS-LOAN-YES          VALUE 'Y'.
008000         88  GLA-AFFECTS-LOAN-NO           VALUE 'N'.
008100         88  GLA-AFFECTS-LOAN-VALID        VALUE 'Y' 'N'.
008200     05  GLA-ACTION                    PIC X(01).
008300         88  GLA-ACTION-CREATE             VALUE 'C'.
008400         88  GLA-ACTION-UPDATE             VALUE 'U'.
008500     05  FILLER                        PIC X(05).
008600*----------------------------------------------------------------
008700* GL ACCOUNT VALIDATION REPORT - 132 BYTE PRINT LINE
008800*----------------------------------------------------------------
008900 FD  GLA-VALIDATION-RPT
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  GLA-RPT-LINE                      PIC X(132).
009300 WORKING-STORAGE SECTION.
009400*----------------------------------------------------------------
009500* FILE STATUS AND CONTROL SWITCHES
009600*----------------------------------------------------------------
009700 01  WS-FILE-STATUSES.
009800     05  WS-GLA-STATUS                 PIC X(02)  VALUE SPACES.
009900     05  WS-RPT-STATUS                 PIC X(02)  VALUE SPACES.
010000 01  WS-SWITCHES.
010100     05  WS-EOF-SW                     PIC X(01)  VALUE 'N'.
010200         88  WS-EOF-YES                    VALUE 'Y'.
010300         88  WS-EOF-NO                     VALUE 'N'.
010400     05  WS-COMMAND-VALID-SW           PIC X(01)  VALUE 'Y'.
010500         88  WS-COMMAND-VALID              VALUE 'Y'.
010600         88  WS-COMMAND-INVALID            VALUE 'N'.
010700     05  WS-FIELD-SUPPLIED-SW          PIC X(01)  VALUE 'N'.
010800         88  WS-FIELD-SUPPLIED             VALUE 'Y'.
010900*----------------------------------------------------------------
011000* WORK COUNTERS - ALL COMP PER BRANCH STANDARD
011100*----------------------------------------------------------------
011200 77  WS-READ-COUNT                     PIC 9(07)  COMP VALUE ZERO.
011300 77  WS-ACCEPT-COUNT                   PIC 9(07)  COMP VALUE ZERO.
011400 77  WS-REJECT-COUNT                   PIC 9(07)  COMP VALUE ZERO.
011500 77  WS-RULE-COUNT                     PIC 9(02)  COMP VALUE ZERO.
011600 77  WS-STRING-PTR                     PIC 9(03)  COMP VALUE 1.
011700*----------------------------------------------------------------
011800* FAILED RULE CODE HOLDING TABLE - REBUILT EACH RECORD
011900*----------------------------------------------------------------
012000 01  WS-RULE-TABLE.
012100     05  WS-RULE-ENTRY OCCURS 16 TIMES
012200             INDEXED BY WS-RULE-IDX.
012300         10  WS-RULE-CODE               PIC X(04).
012400*----------------------------------------------------------------
012500* COMMAND RECORD VIEWED AS A HEADER-USAGE CHECK - THIRD REDEFINES
012600* FOR THIS PROGRAM, USED ONLY TO EDIT-DISPLAY THE USAGE CODE ON
012700* THE RESULT LINE WITHOUT DISTURBING THE NUMERIC PICTURE ABOVE.
012800*----------------------------------------------------------------
012900 01  WS-USAGE-DISPLAY-AREA.
013000     05  WS-USAGE-DISPLAY-1            PIC 9(02).
013100 01  WS-USAGE-DISPLAY-REDEF REDEFINES WS-USAGE-DISPLAY-AREA.
013200     05  WS-USAGE-DISPLAY-X            PIC X(02).
013300*----------------------------------------------------------------
013400* PRINT WORK AREAS - DETAIL, RESULT AND SUMMARY LINES SHARE ONE
013500* 132 BYTE PRINT AREA (REDEFINES 1 AND 2 FOR THIS PROGRAM)
013600*----------------------------------------------------------------
013700 01  WS-PRINT-AREA.
013800     05  WS-DETAIL-LINE.
013900         10  WS-DTL-GL-ID              PIC 9(10).
014000         10  FILLER                    PIC X(02)  VALUE SPACES.
014100         10  WS-DTL-GL-CODE             PIC X(45).
014200         10  FILLER                    PIC X(02)  VALUE SPACES.
014300         10  WS-DTL-GL-NAME             PIC X(30).
014400         10  FILLER                    PIC X(02)  VALUE SPACES.
014500         10  WS-DTL-ACTION-TXT          PIC X(06).
014600         10  FILLER                    PIC X(02)  VALUE SPACES.
014700         10  WS-DTL-RESULT-TXT          PIC X(08).
014800         10  FILLER                    PIC X(02)  VALUE SPACES.
014900         10  WS-DTL-RULE-CODES          PIC X(20).
015000         10  FILLER                    PIC X(03)  VALUE SPACES.
015100     05  WS-RESULT-LINE REDEFINES WS-DETAIL-LINE.
015200         10  WS-RES-GL-ID              PIC 9(10).
015300         10  FILLER                    PIC X(02)  VALUE SPACES.
015400         10  WS-RES-GL-CODE             PIC X(45).
015500         10  FILLER                    PIC X(02)  VALUE SPACES.
015600         10  WS-RES-GL-NAME             PIC X(30).
015700         10  FILLER                    PIC X(02)  VALUE SPACES.
015800         10  WS-RES-ACTION-TXT          PIC X(06).
015900         10  FILLER                    PIC X(02)  VALUE SPACES.
016000         10  WS-RES-RESULT-TXT          PIC X(08).
016100         10  FILLER                    PIC X(02)  VALUE SPACES.
016150         10  WS-RES-HDR-FLAG            PIC X(02).
016160         10  FILLER                    PIC X(01)  VALUE SPACES.
016200         10  WS-RES-RULE-CODES          PIC X(20).
016400     05  WS-SUMMARY-LINE REDEFINES WS-DETAIL-LINE.
016500         10  WS-SUM-CAPTION             PIC X(30).
016600         10  WS-SUM-READ-CT             PIC ZZZZ,ZZ9.
016700         10  FILLER                    PIC X(03)  VALUE SPACES.
016800         10  WS-SUM-ACC-CAPTION         PIC X(12).
016900         10  WS-SUM-ACCEPT-CT           PIC ZZZZ,ZZ9.
017000         10  FILLER                    PIC X(03)  VALUE SPACES.
017100         10  WS-SUM-REJ-CAPTION         PIC X(12).
017200         10  WS-SUM-REJECT-CT           PIC ZZZZ,ZZ9.
017300         10  FILLER                    PIC X(48).
017400 01  WS-BLANK-LINE                     PIC X(132) VALUE SPACES.
017500 01  WS-HEADING-LINE-1.
017600     05  FILLER                        PIC X(40)
017700         VALUE 'MERIDIAN MICROFINANCE - GL ACCOUNT EDIT'.
017800     05  FILLER                        PIC X(92)  VALUE SPACES.
017900 PROCEDURE DIVISION.
018000*----------------------------------------------------------------
018100 1000-MAIN-RTN.
018200     PERFORM 1100-OPEN-FILES-RTN
018250         THRU 1100-EXIT.
018300     PERFORM 1200-WRITE-HEADING-RTN.
018400     PERFORM 2000-READ-COMMAND-RTN.
018500     PERFORM 3000-PROCESS-COMMAND-RTN
018600         UNTIL WS-EOF-YES.
018700     PERFORM 5000-WRITE-SUMMARY-RTN.
018800     PERFORM 9000-CLOSE-FILES-RTN.
018900     STOP RUN.
019000*----------------------------------------------------------------
019100 1100-OPEN-FILES-RTN.
019200     OPEN INPUT GLA-COMMAND-FILE.
019300     IF WS-GLA-STATUS NOT = '00'
019400         DISPLAY 'GAV.TIP02 - GL COMMAND FILE OPEN ERROR '
019500             WS-GLA-STATUS
019600         GO TO 1190-OPEN-ABORT-RTN
019700     END-IF.
019800     OPEN OUTPUT GLA-VALIDATION-RPT.
019900     IF WS-RPT-STATUS NOT = '00'
020000         DISPLAY 'GAV.TIP02 - VALIDATION RPT OPEN ERROR '
020100             WS-RPT-STATUS
020200         GO TO 1190-OPEN-ABORT-RTN
020300     END-IF.
020400     GO TO 1100-EXIT.
020500 1190-OPEN-ABORT-RTN.
020600     STOP RUN.
020700 1100-EXIT.
020800     EXIT.
020900*----------------------------------------------------------------
021000 1200-WRITE-HEADING-RTN.
021100     WRITE GLA-RPT-LINE FROM WS-HEADING-LINE-1
021200         AFTER ADVANCING C01.
021300     WRITE GLA-RPT-LINE FROM WS-BLANK-LINE
021400         AFTER ADVANCING 1.
021500*----------------------------------------------------------------
021600 2000-READ-COMMAND-RTN.
021700     READ GLA-COMMAND-FILE
021800         AT END
021900             SET WS-EOF-YES TO TRUE
022000         NOT AT END
022100             ADD 1 TO WS-READ-COUNT
022200     END-READ.
022300*----------------------------------------------------------------
022400 3000-PROCESS-COMMAND-RTN.
022500     SET WS-COMMAND-VALID TO TRUE.
022600     PERFORM 3005-CLEAR-RULE-TABLE-RTN.
022700     IF GLA-ACTION-CREATE
022800         PERFORM 3010-VALIDATE-CREATE-RTN THRU 3010-EXIT
022900     ELSE
023000         IF GLA-ACTION-UPDATE
023100             PERFORM 3510-VALIDATE-UPDATE-RTN THRU 3510-EXIT
023200         ELSE
023300             PERFORM 3600-BAD-ACTION-RTN
023400         END-IF
023500     END-IF.
023600     PERFORM 3900-HEADER-ACCOUNT-CHECK-RTN.
023700     IF WS-COMMAND-VALID
023800         ADD 1 TO WS-ACCEPT-COUNT
023900     ELSE
024000         ADD 1 TO WS-REJECT-COUNT
024100     END-IF.
024200     PERFORM 4000-WRITE-RESULT-LINE-RTN.
024300     PERFORM 2000-READ-COMMAND-RTN.
024400*----------------------------------------------------------------
024500 3005-CLEAR-RULE-TABLE-RTN.
024600     MOVE ZERO TO WS-RULE-COUNT.
024700     PERFORM 3006-CLEAR-ONE-SLOT-RTN
024800         VARYING WS-RULE-IDX FROM 1 BY 1
024900         UNTIL WS-RULE-IDX > 16.
025000 3006-CLEAR-ONE-SLOT-RTN.
025100     MOVE SPACES TO WS-RULE-CODE (WS-RULE-IDX).
025200*----------------------------------------------------------------
025300* CREATE RULES - ALL TEN CHECKED, EVERY FAILURE RECORDED
025400*----------------------------------------------------------------
025500 3010-VALIDATE-CREATE-RTN.
025600     PERFORM 3011-CHECK-NAME-RTN.
025700     PERFORM 3012-CHECK-CURRENCY-CODE-RTN.
025800     PERFORM 3013-CHECK-GL-CODE-RTN.
025900     PERFORM 3014-CHECK-PARENT-ID-RTN.
026000     PERFORM 3015-CHECK-TYPE-REQUIRED-RTN.
026100     PERFORM 3016-CHECK-USAGE-OPTIONAL-RTN.
026200     PERFORM 3017-CHECK-DESCRIPTION-RTN.
026300     PERFORM 3018-CHECK-MANUAL-ALLOWED-RTN.
026400     PERFORM 3019-CHECK-TAG-ID-RTN.
026500     PERFORM 3020-CHECK-AFFECTS-LOAN-REQ-RTN.
026600 3010-EXIT.
026700     EXIT.
026800*----------------------------------------------------------------
026900 3011-CHECK-NAME-RTN.
027000     IF GLA-NAME = SPACES
027100         PERFORM 3099-LOG-RULE-RTN
027200         MOVE 'R01 ' TO WS-RULE-CODE (WS-RULE-IDX)
027300     END-IF.
027400*     LENGTH IS ENFORCED BY THE PIC X(200) FIELD ITSELF - NO
027500*     FURTHER EDIT NEEDED HERE PER TKT-1197.
027600*----------------------------------------------------------------
027700 3012-CHECK-CURRENCY-CODE-RTN.
027800     IF GLA-CURRENCY-CODE = SPACES
027900         PERFORM 3099-LOG-RULE-RTN
028000         MOVE 'R02 ' TO WS-RULE-CODE (WS-RULE-IDX)
028100     END-IF.
028200*----------------------------------------------------------------
028300 3013-CHECK-GL-CODE-RTN.
028400     IF GLA-GL-CODE = SPACES
028500         PERFORM 3099-LOG-RULE-RTN
028600         MOVE 'R03 ' TO WS-RULE-CODE (WS-RULE-IDX)
028700     END-IF.
028800*----------------------------------------------------------------
028900 3014-CHECK-PARENT-ID-RTN.
029000     IF GLA-PARENT-ID NOT = ZERO
029100         IF GLA-PARENT-ID NOT > ZERO
029200             PERFORM 3099-LOG-RULE-RTN
029300             MOVE 'R04 ' TO WS-RULE-CODE (WS-RULE-IDX)
029400         END-IF
029500     END-IF.
029600*----------------------------------------------------------------
029700 3015-CHECK-TYPE-REQUIRED-RTN.
029800     IF GLA-TYPE = ZERO
029900         PERFORM 3099-LOG-RULE-RTN
030000         MOVE 'R05 ' TO WS-RULE-CODE (WS-RULE-IDX)
030100     ELSE
030200         IF NOT GLA-TYPE-VALID
030300             PERFORM 3099-LOG-RULE-RTN
030400             MOVE 'R05 ' TO WS-RULE-CODE (WS-RULE-IDX)
030500         END-IF
030600     END-IF.
030700*----------------------------------------------------------------
030800 3016-CHECK-USAGE-OPTIONAL-RTN.
030900     IF GLA-USAGE NOT = ZERO
031000         IF NOT GLA-USAGE-VALID
031100             PERFORM 3099-LOG-RULE-RTN
031200             MOVE 'R06 ' TO WS-RULE-CODE (WS-RULE-IDX)
031300         END-IF
031400     END-IF.
031500*----------------------------------------------------------------
031600 3017-CHECK-DESCRIPTION-RTN.
031700*     PIC X(500) CAPS THE LENGTH - RULE EXISTS FOR SYMMETRY WITH
031800*     THE UPDATE SIDE, WHICH TESTS THE SAME FIELD - TKT-1522.
031900     CONTINUE.
032000*----------------------------------------------------------------
032100 3018-CHECK-MANUAL-ALLOWED-RTN.
032200     IF GLA-MANUAL-ALLOWED = SPACES
032300         PERFORM 3099-LOG-RULE-RTN
032400         MOVE 'R08 ' TO WS-RULE-CODE (WS-RULE-IDX)
032500     ELSE
032600         IF NOT GLA-MANUAL-ALLOWED-VALID
032700             PERFORM 3099-LOG-RULE-RTN
032800             MOVE 'R08 ' TO WS-RULE-CODE (WS-RULE-IDX)
032900         END-IF
033000     END-IF.
033100*----------------------------------------------------------------
033200 3019-CHECK-TAG-ID-RTN.
033300     IF GLA-TAG-ID NOT = ZERO
033400         IF GLA-TAG-ID NOT > ZERO
033500             PERFORM 3099-LOG-RULE-RTN
033600             MOVE 'R09 ' TO WS-RULE-CODE (WS-RULE-IDX)
033700         END-IF
033800     END-IF.
033900*----------------------------------------------------------------
034000 3020-CHECK-AFFECTS-LOAN-REQ-RTN.
034100     IF GLA-AFFECTS-LOAN = SPACES
034200         PERFORM 3099-LOG-RULE-RTN
034300         MOVE 'R10 ' TO WS-RULE-CODE (WS-RULE-IDX)
034400     ELSE
034500         IF NOT GLA-AFFECTS-LOAN-VALID
034600             PERFORM 3099-LOG-RULE-RTN
034700             MOVE 'R10 ' TO WS-RULE-CODE (WS-RULE-IDX)
034800         END-IF
034900     END-IF.
035000*----------------------------------------------------------------
035100* UPDATE RULES - EVERY SUPPLIED FIELD CHECKED, PLUS THE
035200* AT-LEAST-ONE-FIELD-SUPPLIED RULE ADDED PER TKT-1609
035300*----------------------------------------------------------------
035400 3510-VALIDATE-UPDATE-RTN.
035500     SET WS-FIELD-SUPPLIED-SW TO 'N'.
035600     PERFORM 3511-CHECK-NAME-U-RTN.
035700     PERFORM 3512-CHECK-CURRENCY-CODE-U-RTN.
035800     PERFORM 3513-CHECK-GL-CODE-U-RTN.
035900     PERFORM 3514-CHECK-PARENT-ID-U-RTN.
036000     PERFORM 3515-CHECK-TYPE-U-RTN.
036100     PERFORM 3516-CHECK-USAGE-U-RTN.
036200     PERFORM 3517-CHECK-DESCRIPTION-U-RTN.
036300     PERFORM 3518-CHECK-TAG-ID-U-RTN.
036400     PERFORM 3595-AT-LEAST-ONE-CHECK-RTN.
036500 3510-EXIT.
036600     EXIT.
036700*----------------------------------------------------------------
036800 3511-CHECK-NAME-U-RTN.
036900     IF GLA-NAME NOT = SPACES
037000         SET WS-FIELD-SUPPLIED TO TRUE
037100     END-IF.
037200*----------------------------------------------------------------
037300 3512-CHECK-CURRENCY-CODE-U-RTN.
037400     IF GLA-CURRENCY-CODE NOT = SPACES
037500         SET WS-FIELD-SUPPLIED TO TRUE
037600     END-IF.
037700*----------------------------------------------------------------
037800 3513-CHECK-GL-CODE-U-RTN.
037900     IF GLA-GL-CODE NOT = SPACES
038000         SET WS-FIELD-SUPPLIED TO TRUE
038100     END-IF.
038200*----------------------------------------------------------------
038300 3514-CHECK-PARENT-ID-U-RTN.
038400     IF GLA-PARENT-ID NOT = ZERO
038500         SET WS-FIELD-SUPPLIED TO TRUE
038600         IF GLA-PARENT-ID NOT > ZERO
038700             PERFORM 3099-LOG-RULE-RTN
038800             MOVE 'R04 ' TO WS-RULE-CODE (WS-RULE-IDX)
038900         END-IF
039000     END-IF.
039100*----------------------------------------------------------------
039200 3515-CHECK-TYPE-U-RTN.
039300     IF GLA-TYPE NOT = ZERO
039400         SET WS-FIELD-SUPPLIED TO TRUE
039500         IF NOT GLA-TYPE-VALID
039600             PERFORM 3099-LOG-RULE-RTN
039700             MOVE 'R05 ' TO WS-RULE-CODE (WS-RULE-IDX)
039800         END-IF
039900     END-IF.
040000*----------------------------------------------------------------
040100 3516-CHECK-USAGE-U-RTN.
040200     IF GLA-USAGE NOT = ZERO
040300         IF NOT GLA-USAGE-VALID
040400             PERFORM 3099-LOG-RULE-RTN
040500             MOVE 'R06 ' TO WS-RULE-CODE (WS-RULE-IDX)
040600         END-IF
040700     END-IF.
040800*----------------------------------------------------------------
040900 3517-CHECK-DESCRIPTION-U-RTN.
041000     IF GLA-DESCRIPTION NOT = SPACES
041100         SET WS-FIELD-SUPPLIED TO TRUE
041200     END-IF.
041300*----------------------------------------------------------------
041400 3518-CHECK-TAG-ID-U-RTN.
041500     IF GLA-TAG-ID NOT = ZERO
041600         IF GLA-TAG-ID NOT > ZERO
041700             PERFORM 3099-LOG-RULE-RTN
041800             MOVE 'R09 ' TO WS-RULE-CODE (WS-RULE-IDX)
041900         END-IF
042000     END-IF.
042100*----------------------------------------------------------------
042200* DISABLED AND AFFECTS-LOAN ARE ONE-BYTE FLAGS ON THE UPDATE SIDE
042300* TOO - IF EITHER IS NON-BLANK IT COUNTS TOWARD "SUPPLIED".
042400*----------------------------------------------------------------
042500 3595-AT-LEAST-ONE-CHECK-RTN.
042600     IF GLA-DISABLED NOT = SPACES
042700         SET WS-FIELD-SUPPLIED TO TRUE
042800     END-IF.
042900     IF GLA-AFFECTS-LOAN NOT = SPACES
043000         SET WS-FIELD-SUPPLIED TO TRUE
043100     END-IF.
043200     IF NOT WS-FIELD-SUPPLIED
043300         PERFORM 3099-LOG-RULE-RTN
043400         MOVE 'R11 ' TO WS-RULE-CODE (WS-RULE-IDX)
043500     END-IF.
043600*----------------------------------------------------------------
043700 3600-BAD-ACTION-RTN.
043800     PERFORM 3099-LOG-RULE-RTN.
043900     MOVE 'R99 ' TO WS-RULE-CODE (WS-RULE-IDX).
044000*----------------------------------------------------------------
044100* HEADER ACCOUNT FLAG - USAGE 2 MEANS THIS IS A HEADER (ROLL-UP)
044200* ACCOUNT.  NOT A FAILURE, JUST A MARK CARRIED TO THE PRINT LINE.
044300*----------------------------------------------------------------
044400 3900-HEADER-ACCOUNT-CHECK-RTN.
044500     MOVE GLA-USAGE TO WS-USAGE-DISPLAY-1.
044600     IF GLA-USAGE-HEADER
044700         MOVE 'HD' TO WS-USAGE-DISPLAY-X
044800     END-IF.
044900*----------------------------------------------------------------
045000 3099-LOG-RULE-RTN.
045100     ADD 1 TO WS-RULE-COUNT.
045200     SET WS-RULE-IDX TO WS-RULE-COUNT.
045300     SET WS-COMMAND-INVALID TO TRUE.
045400*----------------------------------------------------------------
045500 4000-WRITE-RESULT-LINE-RTN.
045600     MOVE SPACES TO WS-RESULT-LINE.
045700     MOVE GLA-ID TO WS-RES-GL-ID.
045800     MOVE GLA-GL-CODE TO WS-RES-GL-CODE.
045900     MOVE GLA-NAME (1:30) TO WS-RES-GL-NAME.
046000     IF GLA-ACTION-CREATE
046100         MOVE 'CREATE' TO WS-RES-ACTION-TXT
046200     ELSE
046300         MOVE 'UPDATE' TO WS-RES-ACTION-TXT
046400     END-IF.
046500     IF WS-COMMAND-VALID
046600         MOVE 'ACCEPTED' TO WS-RES-RESULT-TXT
046700     ELSE
046800         MOVE 'REJECTED' TO WS-RES-RESULT-TXT
046900         PERFORM 4010-BUILD-CODE-LIST-RTN
047000     END-IF.
047010     IF GLA-USAGE-HEADER
047020         MOVE WS-USAGE-DISPLAY-X TO WS-RES-HDR-FLAG
047030     END-IF.
047100     WRITE GLA-RPT-LINE FROM WS-RESULT-LINE
047200         AFTER ADVANCING 1.
047300*----------------------------------------------------------------
047400 4010-BUILD-CODE-LIST-RTN.
047500     MOVE SPACES TO WS-RES-RULE-CODES.
047600     MOVE 1 TO WS-STRING-PTR.
047700     PERFORM 4020-STRING-ONE-CODE-RTN
047800         VARYING WS-RULE-IDX FROM 1 BY 1
047900         UNTIL WS-RULE-IDX > WS-RULE-COUNT.
048000 4020-STRING-ONE-CODE-RTN.
048100     STRING WS-RULE-CODE (WS-RULE-IDX) DELIMITED BY SPACE
048200         INTO WS-RES-RULE-CODES
048300         WITH POINTER WS-STRING-PTR
048400     END-STRING.
048500*----------------------------------------------------------------
048600 5000-WRITE-SUMMARY-RTN.
048700     WRITE GLA-RPT-LINE FROM WS-BLANK-LINE
048800         AFTER ADVANCING 1.
048900     MOVE SPACES TO WS-SUMMARY-LINE.
049000     MOVE 'RECORDS READ ..........' TO WS-SUM-CAPTION.
049100     MOVE WS-READ-COUNT TO WS-SUM-READ-CT.
049200     MOVE 'ACCEPTED ...' TO WS-SUM-ACC-CAPTION.
049300     MOVE WS-ACCEPT-COUNT TO WS-SUM-ACCEPT-CT.
049400     MOVE 'REJECTED ...' TO WS-SUM-REJ-CAPTION.
049500     MOVE WS-REJECT-COUNT TO WS-SUM-REJECT-CT.
049600     WRITE GLA-RPT-LINE FROM WS-SUMMARY-LINE
049700         AFTER ADVANCING 1.
049800*----------------------------------------------------------------
049900 9000-CLOSE-FILES-RTN.
050000     CLOSE GLA-COMMAND-FILE.
050100     CLOSE GLA-VALIDATION-RPT.
