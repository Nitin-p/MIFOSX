000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JOURNAL-ENTRY-INQUIRY.
000300 AUTHOR. MERIDIAN MICROFINANCE. MODIFIED BY R WESTBROOK.
000400 INSTALLATION. MERIDIAN MICROFINANCE - HOME OFFICE DP CENTER.
000500 DATE-WRITTEN. 03/10/1986.
000600 DATE-COMPILED. 03/10/1986.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* CHANGE LOG
001000*****************************************************************
001100*1986-03-10  RW  TKT-1042  INITIAL RELEASE - JOURNAL LISTING BATCHTKT-1042
001200*1986-03-10  RW  TKT-1042  READS FILTER, CURRENCY, JOURNAL FILES  TKT-1042
001300*1986-04-02  RW  TKT-1055  ADDED CONTROL BREAK ON TRANSACTION ID  TKT-1055
001400*1987-06-02  RW  TKT-1198  ADDED LOAN ASSIGNMENT LOOKUP PARAGRAPH TKT-1198
001500*1988-01-15  DPK TKT-1355  ADDED SINGLE ENTRY LOOKUP BY JE-ID     TKT-1355
001600*1989-11-20  DPK TKT-1489  REVERSAL HALVING RULE ON TOTALS        TKT-1489
001700*1990-07-02  RW  TKT-2210  EXTENDED HALVING RULE TO TXN COUNT     TKT-2210
001800*1991-02-14  TLM TKT-2350  ADDED UNIDENTIFIED-ONLY FILTER         TKT-2350
001900*1992-09-09  TLM TKT-2611  ADDED MANUAL-ONLY FILTER               TKT-2611
002000*1993-04-27  RW  TKT-2790  CONTROL BREAK SUBTOTALS DR AND CR      TKT-2790
002100*1994-12-01  DPK TKT-3021  PAYMENT AND NOTE DETAIL COND WRITE     TKT-3021
002200*1995-08-18  RW  TKT-3188  CURRENCY TABLE LOAD AND SEARCH ALL     TKT-3188
002300*1996-03-05  TLM TKT-3350  COUNT-FILTER AND SEARCH TEXT ADDED     TKT-3350
002400*1997-10-22  RW  TKT-3502  CLEANUP OF CONDITION NAMES ON JE REC   TKT-3502
002500*1998-06-11  DPK TKT-3689  YEAR 2000 DATE FIELD REVIEW - OK       TKT-3689
002600*1999-01-08  DPK TKT-3701  YEAR 2000 CENTURY WINDOW VERIFIED      TKT-3701
002700*2000-05-16  TLM TKT-3844  ADDED EXCHANGE RATE FIELD TO JE REC    TKT-3844
002800*2001-11-29  RW  TKT-3960  REPORT COLUMN WIDTH FOR GL CODE        TKT-3960
002900*2003-02-06  TLM TKT-4102  ADDED SAVINGS AND LOAN TXN TYPE CDES   TKT-4102
003000*2004-09-14  DPK TKT-4288  WIDENED CLIENT NAME AND OFFICE NAME    TKT-4288
003010*2005-03-01  JMH TKT-4405  MAIN-RTN NOW CALLS ENTRY LOOKUP WHEN   TKT-4405
003020*                          OPERATOR SUPPLIES FCR-LOOKUP-JE-ID     TKT-4405
003030*                          ON THE CRITERIA RECORD                 TKT-4405
003040*2005-03-01  JMH TKT-4406  ADDED WS-EOF-LOAN-ASGN-SW SWITCH FOR   TKT-4406
003050*                          LOAN ASSIGNMENT LOOKUP PARAGRAPH       TKT-4406
003060*2005-03-01  JMH TKT-4407  LOAN-ASSIGNMENT-FILE NO LONGER OPENED  TKT-4407
003070*                          AT 1100 - PARA 7000 OPENS/CLOSES IT    TKT-4407
003080*2005-03-15  JMH TKT-4408  PAYMENT AND NOTE DETAIL LINES NOW      TKT-4408
003090*                          ACTUALLY PRINTED UNDER THE JE LINE     TKT-4408
003091*2005-03-22  JMH TKT-4411  COUNT-FILTER 88-LEVELS WERE UPPERCASE  TKT-4411
003092*                          CRITERIA FILE CARRIES LOWERCASE CODES  TKT-4411
003093*2005-03-22  JMH TKT-4409  TXN NUMBER DERIVATION WAS PADDING      TKT-4409
003094*                          TRAILING ZEROS ON THE WRONG END - NOW  TKT-4409
003095*                          JUSTIFIED RIGHT FIRST, PRINTED ON RPT  TKT-4409
003096*2005-03-22  JMH TKT-4410  LOAN ASSIGNMENT LOOKUP NOW REPORTS ALL TKT-4410
003097*                          SIX FIELDS INCL JOURNAL ID AND CLIENT  TKT-4410
003098*                          FILE NUMBER, WAS MISSING BOTH          TKT-4410
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT FILTER-CRITERIA-FILE ASSIGN TO FCRITIN
003900         FILE STATUS IS WS-FCR-STATUS.
004000     SELECT CURRENCY-FILE ASSIGN TO CURRIN
004100         FILE STATUS IS WS-CUR-STATUS.
004200     SELECT JOURNAL-ENTRY-FILE ASSIGN TO JRNLIN
004300         FILE STATUS IS WS-JEF-STATUS.
004400     SELECT LOAN-ASSIGNMENT-FILE ASSIGN TO LOANASGN
004500         FILE STATUS IS WS-LAF-STATUS.
004600     SELECT JOURNAL-LISTING-REPORT ASSIGN TO JRNLRPT
004700         FILE STATUS IS WS-RPT-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*----------------------------------------------------------------
005100* OPERATOR-SUPPLIED SELECTION CRITERIA - ONE RECORD PER RUN
005200*----------------------------------------------------------------
005300 FD  FILTER-CRITERIA-FILE.
005400 01  FCR-FILTER-CRITERIA-REC.
005500     05  FCR-TRANSACTION-ID            PIC X(20).
005600     05  FCR-ENTITY-TYPE                PIC 9(02).
005700     05  FCR-OFFICE-ID                  PIC 9(10).
005800     05  FCR-GL-ACCOUNT-ID              PIC 9(10).
005900     05  FCR-FROM-DTE                   PIC 9(08).
006000     05  FCR-TO-DTE                     PIC 9(08).
006100     05  FCR-MANUAL-ONLY-CDE            PIC X(01).
006200         88  FCR-MANUAL-ONLY-YES            VALUE 'Y'.
006300     05  FCR-UNIDENTIFIED-ONLY-CDE      PIC X(01).
006400         88  FCR-UNIDENTIFIED-ONLY-YES      VALUE 'Y'.
006500     05  FCR-COUNT-FILTER               PIC X(25).
006600         88  FCR-FILTER-REVERSED
006700                               VALUE 'reversed'.
006800         88  FCR-FILTER-UNIDENT-PROFIT
006900                               VALUE 'unidentified_profit'.
007000         88  FCR-FILTER-UNIDENT-DEPOSIT
007100                               VALUE 'unidentified_deposits'.
007200     05  FCR-SEARCH-TEXT                PIC X(50).
007210     05  FCR-LOOKUP-JE-ID               PIC 9(10).
007220*        SINGLE-ENTRY / LOAN ASSIGNMENT LOOKUP ID FOR THIS RUN -
007230*        ZERO WHEN THE RUN IS A STRAIGHT SELECTION LISTING ONLY.
007300     05  FILLER                         PIC X(01).
007400*----------------------------------------------------------------
007500* CURRENCY MASTER - SEQUENTIAL, LOADED TO WS-CURRENCY-TABLE
007600*----------------------------------------------------------------
007700 FD  CURRENCY-FILE.
007800 01  CUR-CURRENCY-REC.
007900     05  CUR-CODE                       PIC X(03).
008000     05  CUR-NAME                       PIC X(30).
008100     05  CUR-NAME-CODE                  PIC X(40).
008200     05  CUR-DISPLAY-SYMBOL             PIC X(05).
008300     05  CUR-DIGITS                     PIC 9(02).
008400     05  CUR-MULTIPLES-OF               PIC 9(05).
008500     05  FILLER                         PIC X(05).
008600*----------------------------------------------------------------
008700* JOURNAL ENTRY MASTER - ONE LINE PER LEDGER DEBIT OR CREDIT
008800* PRESENTED IN ENTRY DATE / ENTRY ID SEQUENCE BY THE EXTRACT JOB
008900*----------------------------------------------------------------
009000 FD  JOURNAL-ENTRY-FILE.
009100 01  JEF-JOURNAL-ENTRY-REC.
009200     05  JEF-JE-ID                      PIC 9(10).
009300     05  JEF-OFFICE-ID                  PIC 9(10).
009400     05  JEF-OFFICE-NAME                PIC X(50).
009500     05  JEF-GL-ACCOUNT-ID              PIC 9(10).
009600     05  JEF-GL-ACCOUNT-NAME            PIC X(45).
009700     05  JEF-GL-CODE                    PIC X(45).
009800     05  JEF-CLASSIFICATION-CD          PIC 9(02).
009900         88  JEF-CLASS-ASSET                VALUE 1.
010000         88  JEF-CLASS-LIABILITY            VALUE 2.
010100         88  JEF-CLASS-EQUITY               VALUE 3.
010200         88  JEF-CLASS-INCOME               VALUE 4.
010300         88  JEF-CLASS-EXPENSE              VALUE 5.
010400     05  JEF-TRANSACTION-ID             PIC X(20).
010500     05  JEF-ENTRY-DTE.
010600         10  JEF-ENTRY-YYYY              PIC 9(04).
010700         10  JEF-ENTRY-MM                PIC 9(02).
010800         10  JEF-ENTRY-DD                PIC 9(02).
010900     05  JEF-ENTRY-DTE-NUM REDEFINES JEF-ENTRY-DTE
011000                                         PIC 9(08).
011100     05  JEF-CREATED-DTE.
011200         10  JEF-CREATED-YYYY            PIC 9(04).
011300         10  JEF-CREATED-MM              PIC 9(02).
011400         10  JEF-CREATED-DD              PIC 9(02).
011500     05  JEF-CREATED-DTE-NUM REDEFINES JEF-CREATED-DTE
011600                                         PIC 9(08).
011700     05  JEF-ENTRY-TYPE-CD              PIC 9(01).
011800         88  JEF-ENTRY-TYPE-CREDIT          VALUE 1.
011900         88  JEF-ENTRY-TYPE-DEBIT           VALUE 2.
012000     05  JEF-AMOUNT                     PIC S9(13)V9(02)
012100                                         SIGN TRAILING SEPARATE.
012200     05  JEF-EXCHANGE-RATE              PIC S9(07)V9(06)
012300                                         SIGN TRAILING SEPARATE.
012400     05  JEF-MANUAL-ENTRY-CDE           PIC X(01).
012500         88  JEF-MANUAL-ENTRY-YES           VALUE 'Y'.
012600         88  JEF-MANUAL-ENTRY-NO            VALUE 'N'.
012700     05  JEF-REVERSED-CDE               PIC X(01).
012800         88  JEF-REVERSED-YES               VALUE 'Y'.
012900         88  JEF-REVERSED-NO                VALUE 'N'.
013000     05  JEF-UNIDENTIFIED-CDE           PIC X(01).
013100         88  JEF-UNIDENTIFIED-YES           VALUE 'Y'.
013200         88  JEF-UNIDENTIFIED-NO            VALUE 'N'.
013300     05  JEF-PROFIT-CDE                 PIC X(01).
013400         88  JEF-PROFIT-YES                 VALUE 'Y'.
013500         88  JEF-PROFIT-NO                  VALUE 'N'.
013600     05  JEF-PROFIT-TRANSACTION-ID      PIC X(20).
013700     05  JEF-ENTITY-TYPE-CD             PIC 9(02).
013800         88  JEF-ENTITY-TYPE-NONE           VALUE 0.
013900         88  JEF-ENTITY-TYPE-LOAN           VALUE 1.
014000         88  JEF-ENTITY-TYPE-SAVINGS        VALUE 2.
014100     05  JEF-ENTITY-ID                  PIC 9(10).
014200     05  JEF-CREATED-BY-USER-ID         PIC 9(10).
014300     05  JEF-CREATED-BY-USER-NAME       PIC X(30).
014400     05  JEF-DESCRIPTION                PIC X(100).
014500     05  JEF-REFERENCE-NUMBER           PIC X(20).
014600     05  JEF-CURRENCY-CODE              PIC X(03).
014700     05  JEF-OFFICE-RUNNING-BAL         PIC S9(13)V9(02)
014800                                         SIGN TRAILING SEPARATE.
014900     05  JEF-ORG-RUNNING-BAL            PIC S9(13)V9(02)
015000                                         SIGN TRAILING SEPARATE.
015100     05  JEF-RUNBAL-COMPUTED-CDE        PIC X(01).
015200         88  JEF-RUNBAL-COMPUTED-YES        VALUE 'Y'.
015300         88  JEF-RUNBAL-COMPUTED-NO         VALUE 'N'.
015400     05  JEF-LOAN-TXN-ID                PIC 9(10).
015500     05  JEF-LOAN-TXN-REVERSED-CDE      PIC X(01).
015600         88  JEF-LOAN-TXN-REVERSED-YES      VALUE 'Y'.
015700         88  JEF-LOAN-TXN-REVERSED-NO       VALUE 'N'.
015800     05  JEF-USED-IN-LOAN-CDE           PIC X(01).
015900         88  JEF-USED-IN-LOAN-YES           VALUE 'Y'.
016000         88  JEF-USED-IN-LOAN-NO            VALUE 'N'.
016100     05  JEF-REVERSAL-EXISTS-CDE        PIC X(01).
016200         88  JEF-REVERSAL-EXISTS-YES        VALUE 'Y'.
016300         88  JEF-REVERSAL-EXISTS-NO         VALUE 'N'.
016400     05  JEF-ENTITY-TXN-TYPE-GRP.
016500         10  JEF-SAVINGS-TXN-TYPE        PIC 9(03).
016600         10  JEF-LOAN-TXN-TYPE           PIC 9(03).
016700     05  JEF-ENTITY-TXN-TYPE-NUM
016800                       REDEFINES JEF-ENTITY-TXN-TYPE-GRP
016900                                         PIC 9(06).
017000     05  JEF-CLIENT-NAME                PIC X(50).
017100     05  JEF-PAYMENT-TYPE-ID            PIC 9(10).
017200     05  JEF-PAYMENT-TYPE-NAME          PIC X(40).
017300     05  JEF-ACCOUNT-NUMBER             PIC X(30).
017400     05  JEF-CHECK-NUMBER               PIC X(30).
017500     05  JEF-ROUTING-CODE               PIC X(30).
017600     05  JEF-RECEIPT-NUMBER             PIC X(30).
017700     05  JEF-BANK-NUMBER                PIC X(30).
017800     05  JEF-NOTE-ID                    PIC 9(10).
017900     05  JEF-NOTE-TEXT                  PIC X(100).
018000     05  FILLER                         PIC X(01).
018100*----------------------------------------------------------------
018200* LOAN ASSIGNMENT - LINKS A JOURNAL TRANSACTION ID TO A LOAN
018300*----------------------------------------------------------------
018400 FD  LOAN-ASSIGNMENT-FILE.
018500 01  LAF-LOAN-ASSIGN-REC.
018600     05  LAF-TRANSACTION-ID             PIC X(20).
018700     05  LAF-LOAN-ID                    PIC 9(10).
018800     05  LAF-LOAN-ACCOUNT-NO            PIC X(20).
018900     05  LAF-LOAN-STATUS                PIC X(30).
019000     05  LAF-CLIENT-NAME                PIC X(50).
019100     05  LAF-CLIENT-FILE-NUMBER         PIC X(30).
019200     05  LAF-IS-REVERSED-CDE            PIC X(01).
019300         88  LAF-IS-REVERSED-YES            VALUE 'Y'.
019400         88  LAF-IS-REVERSED-NO             VALUE 'N'.
019500     05  FILLER                         PIC X(05).
019600*----------------------------------------------------------------
019700* JOURNAL LISTING - PRINT FILE, 132 PRINT POSITIONS
019800*----------------------------------------------------------------
019900 FD  JOURNAL-LISTING-REPORT
020000     RECORD CONTAINS 132 CHARACTERS.
020100 01  JRL-PRINT-LINE                     PIC X(132).
020200 WORKING-STORAGE SECTION.
020300 01  WS-FILE-STATUSES.
020400     05  WS-FCR-STATUS                  PIC X(02).
020500     05  WS-CUR-STATUS                  PIC X(02).
020600     05  WS-JEF-STATUS                  PIC X(02).
020700     05  WS-LAF-STATUS                  PIC X(02).
020800     05  WS-RPT-STATUS                  PIC X(02).
020900 01  WS-SWITCHES.
021000     05  WS-EOF-CURRENCY-SW             PIC X(01) VALUE 'N'.
021100         88  WS-EOF-CURRENCY                VALUE 'Y'.
021200     05  WS-EOF-JOURNAL-SW              PIC X(01) VALUE 'N'.
021300         88  WS-EOF-JOURNAL                 VALUE 'Y'.
021310     05  WS-EOF-LOAN-ASGN-SW            PIC X(01) VALUE 'N'.
021320         88  WS-EOF-LOAN-ASGN               VALUE 'Y'.
021400     05  WS-SELECTED-SW                 PIC X(01) VALUE 'N'.
021500         88  WS-SELECTED                    VALUE 'Y'.
021600     05  WS-FIRST-DETAIL-SW             PIC X(01) VALUE 'Y'.
021700         88  WS-FIRST-DETAIL                VALUE 'Y'.
021800     05  WS-ENTRY-FOUND-SW              PIC X(01) VALUE 'N'.
021900         88  WS-ENTRY-FOUND                 VALUE 'Y'.
022000     05  WS-CURR-FOUND-SW               PIC X(01) VALUE 'N'.
022100         88  WS-CURR-FOUND                  VALUE 'Y'.
022200 77  WS-CURR-MAX                        PIC 9(04) COMP VALUE 0.
022300 77  WS-JE-COUNT                        PIC 9(09) COMP VALUE 0.
022400 77  WS-TXN-MATCH-COUNT                 PIC 9(09) COMP VALUE 0.
022500 77  WS-SRCH-POS                        PIC 9(04) COMP.
022600 77  WS-SRCH-LEN                        PIC 9(04) COMP.
022700 77  WS-BUF-LEN                         PIC 9(04) COMP.
022800 01  WS-CURRENCY-TABLE.
022900     05  WS-CURRENCY-ENTRY OCCURS 50 TIMES
023000                 ASCENDING KEY IS WS-CUR-CODE-T
023100                 INDEXED BY WS-CUR-IDX.
023200         10  WS-CUR-CODE-T               PIC X(03).
023300         10  WS-CUR-NAME-T                PIC X(30).
023400         10  WS-CUR-DIGITS-T              PIC 9(02).
023500         10  WS-CUR-SYMBOL-T              PIC X(05).
023600 01  WS-ACCUM-TOTALS.
023700     05  WS-TOTAL-DEBITS       PIC S9(13)V9(02)
023800                               SIGN TRAILING SEPARATE VALUE 0.
023900     05  WS-TOTAL-CREDITS      PIC S9(13)V9(02)
024000                               SIGN TRAILING SEPARATE VALUE 0.
024100     05  WS-SUBTOT-DEBITS      PIC S9(13)V9(02)
024200                               SIGN TRAILING SEPARATE VALUE 0.
024300     05  WS-SUBTOT-CREDITS     PIC S9(13)V9(02)
024400                               SIGN TRAILING SEPARATE VALUE 0.
024500     05  WS-HALVED-AMOUNT      PIC S9(13)V9(02)
024600                               SIGN TRAILING SEPARATE.
024700     05  WS-GROUP-CREDIT-TOT   PIC S9(13)V9(02)
024800                               SIGN TRAILING SEPARATE.
024900     05  WS-GROUP-DEBIT-TOT    PIC S9(13)V9(02)
025000                               SIGN TRAILING SEPARATE.
025100 01  WS-PRIOR-TRANSACTION-ID              PIC X(20) VALUE SPACES.
025200 01  WS-CLASSIFY-AREA.
025300     05  WS-ACCOUNT-TYPE-TEXT              PIC X(09).
025400     05  WS-ENTRY-TYPE-TEXT                PIC X(02).
025500     05  WS-ENTITY-TYPE-TEXT               PIC X(07).
025600     05  WS-TXN-ID-REMAINDER               PIC X(19).
025650     05  WS-TXN-ID-RJ                       PIC X(19) JUSTIFIED RIGHT.
025700     05  WS-TXN-NUMBER                     PIC 9(19).
025800 01  WS-DISPLAY-DATES.
025900     05  WS-ENTRY-DATE-DISP                PIC X(10).
026000     05  WS-CREATED-DATE-DISP              PIC X(10).
026100 01  WS-SEARCH-AREA.
026200     05  WS-SEARCH-BUFFER                  PIC X(250).
026300     05  WS-SEARCH-TARGET                  PIC X(50).
026400     05  WS-MATCH-SW                       PIC X(01) VALUE 'N'.
026500         88  WS-MATCH-FOUND                    VALUE 'Y'.
026600 01  WS-DETAIL-LINE.
026700     05  FILLER                           PIC X(01) VALUE SPACE.
026800     05  WD-ENTRY-ID                      PIC ZZZZZZZZZ9.
026900     05  FILLER                           PIC X(02) VALUE SPACES.
027000     05  WD-ENTRY-DATE                    PIC X(10).
027100     05  FILLER                           PIC X(02) VALUE SPACES.
027200     05  WD-OFFICE-NAME                   PIC X(20).
027300     05  FILLER                           PIC X(02) VALUE SPACES.
027400     05  WD-GL-CODE                       PIC X(15).
027500     05  FILLER                           PIC X(02) VALUE SPACES.
027600     05  WD-ACCOUNT-TYPE                  PIC X(09).
027700     05  FILLER                           PIC X(02) VALUE SPACES.
027800     05  WD-ENTRY-TYPE                    PIC X(02).
027900     05  FILLER                           PIC X(02) VALUE SPACES.
028000     05  WD-AMOUNT                        PIC Z,ZZZ,ZZZ,ZZ9.99-.
028100     05  FILLER                           PIC X(02) VALUE SPACES.
028200     05  WD-CURRENCY-CODE                 PIC X(03).
028300     05  FILLER                           PIC X(02) VALUE SPACES.
028400     05  WD-TRANSACTION-ID                PIC X(20).
028410     05  FILLER                           PIC X(01) VALUE SPACES.
028420     05  WD-TXN-NUMBER-DISP               PIC ZZZZZZZ9.
028500 01  WS-SUBTOTAL-LINE REDEFINES WS-DETAIL-LINE.
028600     05  FILLER                           PIC X(10).
028700     05  WS-BREAK-LABEL                   PIC X(24).
028800     05  WS-BREAK-TXN-ID                  PIC X(20).
028900     05  FILLER                           PIC X(02).
029000     05  WS-BREAK-DEBIT-TOT               PIC Z,ZZZ,ZZZ,ZZ9.99-.
029100     05  FILLER                           PIC X(02).
029200     05  WS-BREAK-CREDIT-TOT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
029300     05  FILLER                           PIC X(35).
029400 01  WS-TOTAL-LINE REDEFINES WS-DETAIL-LINE.
029500     05  FILLER                           PIC X(05).
029600     05  WS-TOTAL-LABEL                   PIC X(24).
029700     05  WS-TOTAL-ENTRY-COUNT             PIC ZZZ,ZZZ,ZZ9.
029800     05  FILLER                           PIC X(02).
029900     05  WS-TOTAL-DEBIT-DISP              PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000     05  FILLER                           PIC X(02).
030100     05  WS-TOTAL-CREDIT-DISP             PIC Z,ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER                           PIC X(02).
030300     05  WS-TOTAL-TXN-COUNT               PIC ZZZ,ZZZ,ZZ9.
030400     05  FILLER                           PIC X(21).
030401 01  WS-PAYMENT-DETAIL-LINE REDEFINES WS-DETAIL-LINE.
030402     05  FILLER                           PIC X(05).
030403     05  WD-PAY-LABEL                     PIC X(10).
030404     05  WD-PAY-TYPE-NAME                 PIC X(30).
030405     05  FILLER                           PIC X(02).
030406     05  WD-PAY-ACCOUNT-NO                PIC X(20).
030407     05  FILLER                           PIC X(02).
030408     05  WD-PAY-CHECK-NO                  PIC X(15).
030409     05  FILLER                           PIC X(02).
030411     05  WD-PAY-ROUTING-CODE              PIC X(15).
030412     05  FILLER                           PIC X(02).
030413     05  WD-PAY-RECEIPT-NO                PIC X(15).
030414     05  FILLER                           PIC X(02).
030415     05  WD-PAY-BANK-NO                   PIC X(12).
030416 01  WS-NOTE-DETAIL-LINE REDEFINES WS-DETAIL-LINE.
030417     05  FILLER                           PIC X(05).
030418     05  WD-NOTE-LABEL                    PIC X(10).
030419     05  WD-NOTE-TEXT-OUT                 PIC X(100).
030421     05  FILLER                           PIC X(17).
030422 01  WS-LOAN-ASGN-LINE REDEFINES WS-DETAIL-LINE.
030423*    LOAN ASSIGNMENT LOOKUP LINE - ALL SIX FIELDS BATCH FLOW STEP
030424*    8 CALLS FOR: LOAN ID, JOURNAL ID, LOAN STATUS, CLIENT NAME,
030425*    CLIENT FILE NUMBER, LOAN ACCOUNT NUMBER - TKT-4410.
030426     05  FILLER                           PIC X(01).
030427     05  WLA-LOAN-ID                      PIC ZZZZZZZZZ9.
030428     05  FILLER                           PIC X(02).
030429     05  WLA-JOURNAL-ID                   PIC ZZZZZZZZZ9.
030431     05  FILLER                           PIC X(02).
030432     05  WLA-LOAN-STATUS                  PIC X(20).
030433     05  FILLER                           PIC X(02).
030434     05  WLA-CLIENT-NAME                  PIC X(30).
030435     05  FILLER                           PIC X(02).
030436     05  WLA-CLIENT-FILE-NO               PIC X(20).
030437     05  FILLER                           PIC X(02).
030438     05  WLA-LOAN-ACCOUNT-NO              PIC X(20).
030439     05  FILLER                           PIC X(11).
030500 01  WS-ENTRY-LOOKUP-AREA.
030600     05  WS-LOOKUP-JE-ID                  PIC 9(10).
030700     05  WS-NOT-FOUND-LINE                PIC X(50).
030800 01  WS-LOAN-LOOKUP-AREA.
030900     05  WS-LOOKUP-TRANSACTION-ID         PIC X(20).
031000 PROCEDURE DIVISION.
031100*****************************************************************
031200* 1000-MAIN-RTN - CONTROLS THE ENTIRE JOURNAL LISTING RUN
031250* THE SINGLE-ENTRY/LOAN LOOKUP (PARAS 7000/8000) ONLY RUNS WHEN
031260* THE OPERATOR PUNCHES A NONZERO FCR-LOOKUP-JE-ID - OTHERWISE THE
031270* RUN IS A STRAIGHT SELECTION LISTING AND THE LOOKUP IS SKIPPED.
031300*****************************************************************
031400 1000-MAIN-RTN.
031500     PERFORM 1100-OPEN-FILES-RTN
031600         THRU 1100-EXIT.
031700     PERFORM 1200-READ-FILTER-RTN
031800         THRU 1200-EXIT.
031900     PERFORM 2100-LOAD-CURRENCY-TABLE-RTN
032000         THRU 2100-EXIT.
032100     PERFORM 3000-PROCESS-JOURNAL-RTN
032200         THRU 3000-EXIT.
032300     PERFORM 6000-END-OF-JOURNAL-RTN
032400         THRU 6000-EXIT.
032410     IF FCR-LOOKUP-JE-ID NOT = 0
032420         MOVE FCR-LOOKUP-JE-ID TO WS-LOOKUP-JE-ID
032430         PERFORM 8000-ENTRY-LOOKUP-RTN
032440             THRU 8000-EXIT
032450     END-IF.
032500     PERFORM 9000-CLOSE-FILES-RTN
032600         THRU 9000-EXIT.
032700     STOP RUN.
032800 1000-EXIT.
032900     EXIT.
033000*----------------------------------------------------------------
033100 1100-OPEN-FILES-RTN.
033200     OPEN INPUT  FILTER-CRITERIA-FILE
033300                 CURRENCY-FILE
033400                 JOURNAL-ENTRY-FILE.
033450* LOAN-ASSIGNMENT-FILE IS NOT OPENED HERE - IT IS SCANNED ONLY ON
033460* A LOAN ASSIGNMENT LOOKUP (PARA 7000), WHICH OPENS AND CLOSES IT
033470* ITSELF, THE SAME AS THE JOURNAL RE-SCANS IN PARAS 6200 AND 8000.
033600     OPEN OUTPUT JOURNAL-LISTING-REPORT.
033700 1100-EXIT.
033800     EXIT.
033900*----------------------------------------------------------------
034000 1200-READ-FILTER-RTN.
034100     READ FILTER-CRITERIA-FILE
034200         AT END
034300             MOVE LOW-VALUES TO FCR-FILTER-CRITERIA-REC
034400     END-READ.
034500 1200-EXIT.
034600     EXIT.
034700*****************************************************************
034800* 2100-LOAD-CURRENCY-TABLE-RTN - BUILDS THE SEARCH ALL TABLE
034900*****************************************************************
035000 2100-LOAD-CURRENCY-TABLE-RTN.
035100     PERFORM 2110-READ-CURRENCY-RTN
035200         THRU 2110-EXIT
035300         UNTIL WS-EOF-CURRENCY.
035400 2100-EXIT.
035500     EXIT.
035600*----------------------------------------------------------------
035700 2110-READ-CURRENCY-RTN.
035800     READ CURRENCY-FILE
035900         AT END
036000             SET WS-EOF-CURRENCY TO TRUE
036100             GO TO 2110-EXIT
036200     END-READ.
036300     IF WS-CURR-MAX < 50
036400         ADD 1 TO WS-CURR-MAX
036500         MOVE CUR-CODE     TO WS-CUR-CODE-T (WS-CURR-MAX)
036600         MOVE CUR-NAME     TO WS-CUR-NAME-T (WS-CURR-MAX)
036700         MOVE CUR-DIGITS   TO WS-CUR-DIGITS-T (WS-CURR-MAX)
036800         MOVE CUR-DISPLAY-SYMBOL
036900                           TO WS-CUR-SYMBOL-T (WS-CURR-MAX)
037000     END-IF.
037100 2110-EXIT.
037200     EXIT.
037300*****************************************************************
037400* 3000-PROCESS-JOURNAL-RTN - MAIN READ / SELECT / REPORT LOOP
037500*****************************************************************
037600 3000-PROCESS-JOURNAL-RTN.
037700     PERFORM 3100-READ-JOURNAL-RTN
037800         THRU 3100-EXIT.
037900     PERFORM 3900-PROCESS-ONE-ENTRY-RTN
038000         THRU 3900-EXIT
038100         UNTIL WS-EOF-JOURNAL.
038200 3000-EXIT.
038300     EXIT.
038400*----------------------------------------------------------------
038500 3100-READ-JOURNAL-RTN.
038600     READ JOURNAL-ENTRY-FILE
038700         AT END
038800             SET WS-EOF-JOURNAL TO TRUE
038900     END-READ.
039000 3100-EXIT.
039100     EXIT.
039200*----------------------------------------------------------------
039300 3900-PROCESS-ONE-ENTRY-RTN.
039400     PERFORM 3200-SELECT-ENTRY-RTN
039500         THRU 3200-EXIT.
039600     IF WS-SELECTED
039700         PERFORM 4000-ENRICH-ENTRY-RTN
039800             THRU 4000-EXIT
039900         PERFORM 5000-WRITE-DETAIL-LINE-RTN
040000             THRU 5000-EXIT
040100         PERFORM 5100-ACCUMULATE-TOTALS-RTN
040200             THRU 5100-EXIT
040300         PERFORM 5200-CONTROL-BREAK-RTN
040400             THRU 5200-EXIT
040500     END-IF.
040600     PERFORM 3100-READ-JOURNAL-RTN
040700         THRU 3100-EXIT.
040800 3900-EXIT.
040900     EXIT.
041000*****************************************************************
041100* 3200-SELECT-ENTRY-RTN - APPLIES ALL SELECTION RULES
041200*****************************************************************
041300 3200-SELECT-ENTRY-RTN.
041400     SET WS-SELECTED TO TRUE.
041500     PERFORM 3210-CHECK-TRANSACTION-ID-RTN THRU 3210-EXIT.
041600     IF WS-SELECTED
041700         PERFORM 3220-CHECK-ENTITY-TYPE-RTN THRU 3220-EXIT
041800     END-IF.
041900     IF WS-SELECTED
042000         PERFORM 3230-CHECK-OFFICE-RTN THRU 3230-EXIT
042100     END-IF.
042200     IF WS-SELECTED
042300         PERFORM 3240-CHECK-GL-ACCOUNT-RTN THRU 3240-EXIT
042400     END-IF.
042500     IF WS-SELECTED
042600         PERFORM 3250-CHECK-DATE-RANGE-RTN THRU 3250-EXIT
042700     END-IF.
042800     IF WS-SELECTED
042900         PERFORM 3260-CHECK-MANUAL-ONLY-RTN THRU 3260-EXIT
043000     END-IF.
043100     IF WS-SELECTED
043200         PERFORM 3270-CHECK-UNIDENT-ONLY-RTN THRU 3270-EXIT
043300     END-IF.
043400 3200-EXIT.
043500     EXIT.
043600*----------------------------------------------------------------
043700 3210-CHECK-TRANSACTION-ID-RTN.
043800     IF FCR-TRANSACTION-ID NOT = SPACES
043900         IF FCR-TRANSACTION-ID NOT = JEF-TRANSACTION-ID
044000             SET WS-SELECTED TO FALSE
044100         END-IF
044200     END-IF.
044300 3210-EXIT.
044400     EXIT.
044500*----------------------------------------------------------------
044600* ENTITY-TYPE FILTER IS IGNORED WHEN MANUAL-ONLY WAS SUPPLIED
044700*----------------------------------------------------------------
044800 3220-CHECK-ENTITY-TYPE-RTN.
044900     IF FCR-ENTITY-TYPE NOT = 0
045000         IF FCR-MANUAL-ONLY-YES
045100             CONTINUE
045200         ELSE
045300             IF JEF-ENTITY-TYPE-CD NOT = FCR-ENTITY-TYPE
045400                 SET WS-SELECTED TO FALSE
045500             END-IF
045600         END-IF
045700     END-IF.
045800 3220-EXIT.
045900     EXIT.
046000*----------------------------------------------------------------
046100 3230-CHECK-OFFICE-RTN.
046200     IF FCR-OFFICE-ID NOT = 0
046300         IF FCR-OFFICE-ID NOT = JEF-OFFICE-ID
046400             SET WS-SELECTED TO FALSE
046500         END-IF
046600     END-IF.
046700 3230-EXIT.
046800     EXIT.
046900*----------------------------------------------------------------
047000 3240-CHECK-GL-ACCOUNT-RTN.
047100     IF FCR-GL-ACCOUNT-ID NOT = 0
047200         IF FCR-GL-ACCOUNT-ID NOT = JEF-GL-ACCOUNT-ID
047300             SET WS-SELECTED TO FALSE
047400         END-IF
047500     END-IF.
047600 3240-EXIT.
047700     EXIT.
047800*----------------------------------------------------------------
047900 3250-CHECK-DATE-RANGE-RTN.
048000     IF FCR-FROM-DTE NOT = 0 AND FCR-TO-DTE NOT = 0
048100         IF JEF-ENTRY-DTE-NUM < FCR-FROM-DTE
048200            OR JEF-ENTRY-DTE-NUM > FCR-TO-DTE
048300             SET WS-SELECTED TO FALSE
048400         END-IF
048500     ELSE
048600         IF FCR-FROM-DTE NOT = 0
048700             IF JEF-ENTRY-DTE-NUM < FCR-FROM-DTE
048800                 SET WS-SELECTED TO FALSE
048900             END-IF
049000         END-IF
049100         IF FCR-TO-DTE NOT = 0
049200             IF JEF-ENTRY-DTE-NUM > FCR-TO-DTE
049300                 SET WS-SELECTED TO FALSE
049400             END-IF
049500         END-IF
049600     END-IF.
049700 3250-EXIT.
049800     EXIT.
049900*----------------------------------------------------------------
050000 3260-CHECK-MANUAL-ONLY-RTN.
050100     IF FCR-MANUAL-ONLY-YES
050200         IF NOT JEF-MANUAL-ENTRY-YES
050300             SET WS-SELECTED TO FALSE
050400         END-IF
050500     END-IF.
050600 3260-EXIT.
050700     EXIT.
050800*----------------------------------------------------------------
050900 3270-CHECK-UNIDENT-ONLY-RTN.
051000     IF FCR-UNIDENTIFIED-ONLY-YES
051100         IF NOT JEF-UNIDENTIFIED-YES OR JEF-USED-IN-LOAN-YES
051200             SET WS-SELECTED TO FALSE
051300         END-IF
051400     END-IF.
051500 3270-EXIT.
051600     EXIT.
051700*****************************************************************
051800* 4000-ENRICH-ENTRY-RTN - CURRENCY, CLASSIFICATION, TXN NUMBER
051900*****************************************************************
052000 4000-ENRICH-ENTRY-RTN.
052100     PERFORM 4050-CURRENCY-LOOKUP-RTN
052200         THRU 4050-EXIT.
052300     PERFORM 4100-CLASSIFY-TYPES-RTN
052400         THRU 4100-EXIT.
052500     IF NOT JEF-ENTITY-TYPE-NONE
052600         PERFORM 4200-DERIVE-TXN-NUMBER-RTN
052700             THRU 4200-EXIT
052800     END-IF.
053700 4000-EXIT.
053800     EXIT.
053900*----------------------------------------------------------------
054000 4050-CURRENCY-LOOKUP-RTN.
054100     SET WS-CURR-FOUND-SW TO 'N'.
054200     SET WS-CUR-IDX TO 1.
054300     SEARCH ALL WS-CURRENCY-ENTRY
054400         AT END
054500             SET WS-CURR-FOUND-SW TO 'N'
054600         WHEN WS-CUR-CODE-T (WS-CUR-IDX) = JEF-CURRENCY-CODE
054700             SET WS-CURR-FOUND-SW TO 'Y'
054800     END-SEARCH.
054900 4050-EXIT.
055000     EXIT.
055100*----------------------------------------------------------------
055200 4100-CLASSIFY-TYPES-RTN.
055300     EVALUATE TRUE
055400         WHEN JEF-CLASS-ASSET
055500             MOVE 'ASSET'     TO WS-ACCOUNT-TYPE-TEXT
055600         WHEN JEF-CLASS-LIABILITY
055700             MOVE 'LIABILITY' TO WS-ACCOUNT-TYPE-TEXT
055800         WHEN JEF-CLASS-EQUITY
055900             MOVE 'EQUITY'    TO WS-ACCOUNT-TYPE-TEXT
056000         WHEN JEF-CLASS-INCOME
056100             MOVE 'INCOME'    TO WS-ACCOUNT-TYPE-TEXT
056200         WHEN JEF-CLASS-EXPENSE
056300             MOVE 'EXPENSE'   TO WS-ACCOUNT-TYPE-TEXT
056400         WHEN OTHER
056500             MOVE SPACES      TO WS-ACCOUNT-TYPE-TEXT
056600     END-EVALUATE.
056700     EVALUATE TRUE
056800         WHEN JEF-ENTRY-TYPE-CREDIT
056900             MOVE 'CR' TO WS-ENTRY-TYPE-TEXT
057000         WHEN JEF-ENTRY-TYPE-DEBIT
057100             MOVE 'DR' TO WS-ENTRY-TYPE-TEXT
057200         WHEN OTHER
057300             MOVE SPACES TO WS-ENTRY-TYPE-TEXT
057400     END-EVALUATE.
057500     EVALUATE TRUE
057600         WHEN JEF-ENTITY-TYPE-LOAN
057700             MOVE 'LOAN'    TO WS-ENTITY-TYPE-TEXT
057800         WHEN JEF-ENTITY-TYPE-SAVINGS
057900             MOVE 'SAVINGS' TO WS-ENTITY-TYPE-TEXT
058000         WHEN OTHER
058100             MOVE SPACES    TO WS-ENTITY-TYPE-TEXT
058200     END-EVALUATE.
058300 4100-EXIT.
058400     EXIT.
058500*----------------------------------------------------------------
058600* TRANSACTION NUMBER = TXN ID WITH LEADING PREFIX CHAR STRIPPED,
058620* TRIMMED AND CONVERTED TO A NUMBER - TKT-4409.  THE REMAINDER
058640* COMES OUT LEFT-JUSTIFIED WITH TRAILING SPACES (E.G. "12345" ON
058660* A LOAN ID OF "L12345"), SO IT IS RE-JUSTIFIED RIGHT BEFORE THE
058680* SPACE-TO-ZERO FILL, OR THE FILL WOULD PAD ZEROS ON THE WRONG
058690* END AND MULTIPLY THE VALUE INSTEAD OF PRESERVING IT.
058695*----------------------------------------------------------------
058800 4200-DERIVE-TXN-NUMBER-RTN.
058900     MOVE SPACES TO WS-TXN-ID-REMAINDER.
059000     MOVE JEF-TRANSACTION-ID (2:19) TO WS-TXN-ID-REMAINDER.
059050     MOVE WS-TXN-ID-REMAINDER TO WS-TXN-ID-RJ.
059100     INSPECT WS-TXN-ID-RJ REPLACING ALL SPACE BY ZERO.
059200     MOVE WS-TXN-ID-RJ TO WS-TXN-NUMBER.
059300 4200-EXIT.
059400     EXIT.
059500*----------------------------------------------------------------
059600 4300-PAYMENT-DETAIL-RTN.
059700*    WRITES A CONTINUATION LINE UNDER THE DETAIL LINE CARRYING
059800*    THE PAYMENT TYPE, ACCOUNT, CHECK, ROUTING, RECEIPT AND BANK
059900*    NUMBER OFF JEF-JOURNAL-ENTRY-REC - TKT-4407.
060000     MOVE SPACES              TO WS-PAYMENT-DETAIL-LINE.
060010     MOVE 'PAYMENT:'          TO WD-PAY-LABEL.
060020     MOVE JEF-PAYMENT-TYPE-NAME (1:30) TO WD-PAY-TYPE-NAME.
060030     MOVE JEF-ACCOUNT-NUMBER (1:20)    TO WD-PAY-ACCOUNT-NO.
060040     MOVE JEF-CHECK-NUMBER (1:15)      TO WD-PAY-CHECK-NO.
060050     MOVE JEF-ROUTING-CODE (1:15)      TO WD-PAY-ROUTING-CODE.
060060     MOVE JEF-RECEIPT-NUMBER (1:15)    TO WD-PAY-RECEIPT-NO.
060070     MOVE JEF-BANK-NUMBER (1:12)       TO WD-PAY-BANK-NO.
060080     WRITE JRL-PRINT-LINE FROM WS-PAYMENT-DETAIL-LINE.
060100 4300-EXIT.
060200     EXIT.
060300*----------------------------------------------------------------
060400 4400-NOTE-DETAIL-RTN.
060450*    WRITES A CONTINUATION LINE UNDER THE DETAIL LINE CARRYING
060460*    THE NOTE TEXT OFF JEF-JOURNAL-ENTRY-REC - TKT-4407.
060500     MOVE SPACES              TO WS-NOTE-DETAIL-LINE.
060510     MOVE 'NOTE:'             TO WD-NOTE-LABEL.
060520     MOVE JEF-NOTE-TEXT       TO WD-NOTE-TEXT-OUT.
060530     WRITE JRL-PRINT-LINE FROM WS-NOTE-DETAIL-LINE.
060700 4400-EXIT.
060800     EXIT.
060900*****************************************************************
061000* 5000-WRITE-DETAIL-LINE-RTN
061100*****************************************************************
061200 5000-WRITE-DETAIL-LINE-RTN.
061300     MOVE SPACES TO WS-DETAIL-LINE.
061400     MOVE JEF-JE-ID          TO WD-ENTRY-ID.
061500     MOVE JEF-ENTRY-YYYY     TO WD-ENTRY-DATE (1:4).
061600     MOVE '-'                TO WD-ENTRY-DATE (5:1).
061700     MOVE JEF-ENTRY-MM       TO WD-ENTRY-DATE (6:2).
061800     MOVE '-'                TO WD-ENTRY-DATE (8:1).
061900     MOVE JEF-ENTRY-DD       TO WD-ENTRY-DATE (9:2).
062000     MOVE JEF-OFFICE-NAME (1:20) TO WD-OFFICE-NAME.
062100     MOVE JEF-GL-CODE (1:15) TO WD-GL-CODE.
062200     MOVE WS-ACCOUNT-TYPE-TEXT TO WD-ACCOUNT-TYPE.
062300     MOVE WS-ENTRY-TYPE-TEXT TO WD-ENTRY-TYPE.
062400     MOVE JEF-AMOUNT         TO WD-AMOUNT.
062500     MOVE JEF-CURRENCY-CODE  TO WD-CURRENCY-CODE.
062600     MOVE JEF-TRANSACTION-ID TO WD-TRANSACTION-ID.
062610     IF NOT JEF-ENTITY-TYPE-NONE
062620         MOVE WS-TXN-NUMBER TO WD-TXN-NUMBER-DISP
062630     END-IF.
062700     WRITE JRL-PRINT-LINE FROM WS-DETAIL-LINE.
062710     IF JEF-PAYMENT-TYPE-ID > 0
062720         PERFORM 4300-PAYMENT-DETAIL-RTN
062730             THRU 4300-EXIT
062740     END-IF.
062750     IF JEF-NOTE-ID > 0
062760         PERFORM 4400-NOTE-DETAIL-RTN
062770             THRU 4400-EXIT
062780     END-IF.
062800 5000-EXIT.
062900     EXIT.
063000*****************************************************************
063100* 5100-ACCUMULATE-TOTALS-RTN - REVERSAL HALVING RULE
063200*****************************************************************
063300 5100-ACCUMULATE-TOTALS-RTN.
063400     ADD 1 TO WS-JE-COUNT.
063500     MOVE JEF-AMOUNT TO WS-HALVED-AMOUNT.
063600     IF JEF-LOAN-TXN-REVERSED-YES
063700         COMPUTE WS-HALVED-AMOUNT ROUNDED = JEF-AMOUNT / 2
063800     END-IF.
063900     IF JEF-ENTRY-TYPE-CREDIT
064000         ADD WS-HALVED-AMOUNT TO WS-TOTAL-CREDITS
064100         ADD WS-HALVED-AMOUNT TO WS-SUBTOT-CREDITS
064200     ELSE
064300         ADD WS-HALVED-AMOUNT TO WS-TOTAL-DEBITS
064400         ADD WS-HALVED-AMOUNT TO WS-SUBTOT-DEBITS
064500     END-IF.
064600 5100-EXIT.
064700     EXIT.
064800*****************************************************************
064900* 5200-CONTROL-BREAK-RTN - SUBTOTAL WHEN TRANSACTION ID CHANGES
065000*****************************************************************
065100 5200-CONTROL-BREAK-RTN.
065200     IF WS-FIRST-DETAIL
065300         MOVE JEF-TRANSACTION-ID TO WS-PRIOR-TRANSACTION-ID
065400         SET WS-FIRST-DETAIL TO FALSE
065500     END-IF.
065600     IF JEF-TRANSACTION-ID NOT = WS-PRIOR-TRANSACTION-ID
065700         PERFORM 5210-WRITE-SUBTOTAL-RTN THRU 5210-EXIT
065800         MOVE JEF-TRANSACTION-ID TO WS-PRIOR-TRANSACTION-ID
065900     END-IF.
066000 5200-EXIT.
066100     EXIT.
066200*----------------------------------------------------------------
066300 5210-WRITE-SUBTOTAL-RTN.
066400     MOVE SPACES TO WS-SUBTOTAL-LINE.
066500     MOVE 'TRANSACTION TOTAL:'  TO WS-BREAK-LABEL.
066600     MOVE WS-PRIOR-TRANSACTION-ID TO WS-BREAK-TXN-ID.
066700     MOVE WS-SUBTOT-DEBITS  TO WS-BREAK-DEBIT-TOT.
066800     MOVE WS-SUBTOT-CREDITS TO WS-BREAK-CREDIT-TOT.
066900     WRITE JRL-PRINT-LINE FROM WS-SUBTOTAL-LINE.
067000     MOVE 0 TO WS-SUBTOT-DEBITS.
067100     MOVE 0 TO WS-SUBTOT-CREDITS.
067200 5210-EXIT.
067300     EXIT.
067400*****************************************************************
067500* 6000-END-OF-JOURNAL-RTN - GRAND TOTALS AND DISTINCT TXN COUNT
067600*****************************************************************
067700 6000-END-OF-JOURNAL-RTN.
067800     IF NOT WS-FIRST-DETAIL
067900         PERFORM 5210-WRITE-SUBTOTAL-RTN THRU 5210-EXIT
068000     END-IF.
068100     PERFORM 6200-COUNT-TRANSACTIONS-RTN
068200         THRU 6200-EXIT.
068300     PERFORM 6100-WRITE-GRAND-TOTALS-RTN
068400         THRU 6100-EXIT.
068500 6000-EXIT.
068600     EXIT.
068700*----------------------------------------------------------------
068800 6100-WRITE-GRAND-TOTALS-RTN.
068900     MOVE SPACES TO WS-TOTAL-LINE.
069000     MOVE 'GRAND TOTALS -'      TO WS-TOTAL-LABEL.
069100     MOVE WS-JE-COUNT           TO WS-TOTAL-ENTRY-COUNT.
069200     MOVE WS-TOTAL-DEBITS       TO WS-TOTAL-DEBIT-DISP.
069300     MOVE WS-TOTAL-CREDITS      TO WS-TOTAL-CREDIT-DISP.
069400     MOVE WS-TXN-MATCH-COUNT    TO WS-TOTAL-TXN-COUNT.
069500     WRITE JRL-PRINT-LINE FROM WS-TOTAL-LINE.
069600 6100-EXIT.
069700     EXIT.
069800*****************************************************************
069900* 6200-COUNT-TRANSACTIONS-RTN - REREADS JOURNAL FOR THE COUNT
070000* FILTER + SEARCH TEXT REQUIREMENT (INDEPENDENT OF THE LISTING
070100* SELECTION RULES ABOVE - SEE SPEC BUSINESS RULES).
070200*****************************************************************
070300 6200-COUNT-TRANSACTIONS-RTN.
070400     MOVE 0 TO WS-TXN-MATCH-COUNT.
070500     MOVE SPACES TO WS-PRIOR-TRANSACTION-ID.
070600     MOVE 0 TO WS-GROUP-CREDIT-TOT.
070700     MOVE 0 TO WS-GROUP-DEBIT-TOT.
070800     CLOSE JOURNAL-ENTRY-FILE.
070900     OPEN INPUT JOURNAL-ENTRY-FILE.
071000     SET WS-EOF-JOURNAL-SW TO 'N'.
071100     PERFORM 3100-READ-JOURNAL-RTN THRU 3100-EXIT.
071200     PERFORM 6210-COUNT-ONE-RTN
071300         THRU 6210-EXIT
071400         UNTIL WS-EOF-JOURNAL.
071500     IF WS-PRIOR-TRANSACTION-ID NOT = SPACES
071600         PERFORM 6250-EVALUATE-GROUP-RTN THRU 6250-EXIT
071700     END-IF.
071800 6200-EXIT.
071900     EXIT.
072000*----------------------------------------------------------------
072100 6210-COUNT-ONE-RTN.
072200     PERFORM 6220-APPLY-COUNT-FILTER-RTN THRU 6220-EXIT.
072300     IF WS-SELECTED
072400         IF JEF-TRANSACTION-ID NOT = WS-PRIOR-TRANSACTION-ID
072500             IF WS-PRIOR-TRANSACTION-ID NOT = SPACES
072600                 PERFORM 6250-EVALUATE-GROUP-RTN
072700                     THRU 6250-EXIT
072800             END-IF
072900             MOVE JEF-TRANSACTION-ID TO WS-PRIOR-TRANSACTION-ID
073000             MOVE 0 TO WS-GROUP-CREDIT-TOT
073100             MOVE 0 TO WS-GROUP-DEBIT-TOT
073200             MOVE JEF-DESCRIPTION       TO WS-SEARCH-BUFFER (1:100)
073300             MOVE JEF-CLIENT-NAME       TO WS-SEARCH-BUFFER (101:50)
073400             MOVE JEF-ENTRY-YYYY        TO WS-ENTRY-DATE-DISP (7:4)
073500             MOVE JEF-ENTRY-DD          TO WS-ENTRY-DATE-DISP (1:2)
073600             MOVE '/'                   TO WS-ENTRY-DATE-DISP (3:1)
073700             MOVE JEF-ENTRY-MM          TO WS-ENTRY-DATE-DISP (4:2)
073800             MOVE '/'                   TO WS-ENTRY-DATE-DISP (6:1)
073900             MOVE JEF-CREATED-DD        TO WS-CREATED-DATE-DISP (1:2)
074000             MOVE '/'                   TO WS-CREATED-DATE-DISP (3:1)
074100             MOVE JEF-CREATED-MM        TO WS-CREATED-DATE-DISP (4:2)
074200             MOVE '/'                   TO WS-CREATED-DATE-DISP (6:1)
074300             MOVE JEF-CREATED-YYYY      TO WS-CREATED-DATE-DISP (7:4)
074400             MOVE WS-ENTRY-DATE-DISP    TO WS-SEARCH-BUFFER (151:10)
074500             MOVE WS-CREATED-DATE-DISP  TO WS-SEARCH-BUFFER (161:10)
074600         END-IF
074700         PERFORM 6230-HALVE-IF-REVERSED-RTN THRU 6230-EXIT
074800         IF JEF-ENTRY-TYPE-CREDIT
074900             ADD WS-HALVED-AMOUNT TO WS-GROUP-CREDIT-TOT
075000         ELSE
075100             ADD WS-HALVED-AMOUNT TO WS-GROUP-DEBIT-TOT
075200         END-IF
075300     END-IF.
075400     PERFORM 3100-READ-JOURNAL-RTN THRU 3100-EXIT.
075500 6210-EXIT.
075600     EXIT.
075700*----------------------------------------------------------------
075800 6220-APPLY-COUNT-FILTER-RTN.
075900     SET WS-SELECTED TO TRUE.
076000     EVALUATE TRUE
076100         WHEN FCR-FILTER-REVERSED
076200             IF NOT (JEF-REVERSED-YES OR JEF-LOAN-TXN-REVERSED-YES)
076300                 SET WS-SELECTED TO FALSE
076400             END-IF
076500         WHEN FCR-FILTER-UNIDENT-PROFIT
076600             IF NOT JEF-PROFIT-YES
076700                 SET WS-SELECTED TO FALSE
076800             END-IF
076900         WHEN FCR-FILTER-UNIDENT-DEPOSIT
077000             IF NOT JEF-UNIDENTIFIED-YES
077100                 SET WS-SELECTED TO FALSE
077200             END-IF
077300         WHEN OTHER
077400             CONTINUE
077500     END-EVALUATE.
077600 6220-EXIT.
077700     EXIT.
077800*----------------------------------------------------------------
077900 6230-HALVE-IF-REVERSED-RTN.
078000     MOVE JEF-AMOUNT TO WS-HALVED-AMOUNT.
078100     IF JEF-LOAN-TXN-REVERSED-YES
078200         COMPUTE WS-HALVED-AMOUNT ROUNDED = JEF-AMOUNT / 2
078300     END-IF.
078400 6230-EXIT.
078500     EXIT.
078600*----------------------------------------------------------------
078700* 6250-EVALUATE-GROUP-RTN - DOES THE FINISHED GROUP MATCH SEARCH
078800*----------------------------------------------------------------
078900 6250-EVALUATE-GROUP-RTN.
079000     MOVE WS-GROUP-CREDIT-TOT TO WS-BREAK-CREDIT-TOT.
079100     MOVE WS-GROUP-DEBIT-TOT  TO WS-BREAK-DEBIT-TOT.
079200     MOVE WS-BREAK-CREDIT-TOT TO WS-SEARCH-BUFFER (171:20).
079300     MOVE WS-BREAK-DEBIT-TOT  TO WS-SEARCH-BUFFER (191:20).
079400     IF FCR-SEARCH-TEXT = SPACES
079500         ADD 1 TO WS-TXN-MATCH-COUNT
079600     ELSE
079700         PERFORM 6260-SEARCH-MATCH-RTN THRU 6260-EXIT
079800         IF WS-MATCH-FOUND
079900             ADD 1 TO WS-TXN-MATCH-COUNT
080000         END-IF
080100     END-IF.
080200 6250-EXIT.
080300     EXIT.
080400*----------------------------------------------------------------
080500* 6260-SEARCH-MATCH-RTN - SUBSTRING SEARCH OVER WS-SEARCH-BUFFER
080600*----------------------------------------------------------------
080700 6260-SEARCH-MATCH-RTN.
080800     SET WS-MATCH-SW TO 'N'.
080900     MOVE FCR-SEARCH-TEXT TO WS-SEARCH-TARGET.
081000     MOVE 50 TO WS-SRCH-LEN.
081100     PERFORM 6261-TRIM-TARGET-LEN-RTN
081200         VARYING WS-SRCH-LEN FROM 50 BY -1
081300         UNTIL WS-SRCH-LEN = 0
081350             OR WS-SEARCH-TARGET (WS-SRCH-LEN:1) NOT = SPACE.
081400     IF WS-SRCH-LEN = 0
081500         GO TO 6260-EXIT
081600     END-IF.
081700     COMPUTE WS-BUF-LEN = 251 - WS-SRCH-LEN.
081800     PERFORM 6262-COMPARE-POSITION-RTN
081900         VARYING WS-SRCH-POS FROM 1 BY 1
082000         UNTIL WS-SRCH-POS > WS-BUF-LEN
082100                 OR WS-MATCH-FOUND.
082250*----------------------------------------------------------------
082300 6261-TRIM-TARGET-LEN-RTN.
082350     CONTINUE.
082400*----------------------------------------------------------------
082450 6262-COMPARE-POSITION-RTN.
082500     IF WS-SEARCH-BUFFER (WS-SRCH-POS:WS-SRCH-LEN)
082550             = WS-SEARCH-TARGET (1:WS-SRCH-LEN)
082600         SET WS-MATCH-SW TO 'Y'
082650     END-IF.
082700 6260-EXIT.
082800     EXIT.
082900*****************************************************************
083000* 7000-LOAN-ASSIGNMENT-LOOKUP-RTN - LOAN ASSIGNMENTS FOR AN ENTRY
083100* DRIVEN BY WS-LOOKUP-TRANSACTION-ID SUPPLIED BY THE CALLING SHOP
083200* JOB CONTROL (SET BY 8000-ENTRY-LOOKUP-RTN FOR THIS RUN).
083300*****************************************************************
083400 7000-LOAN-ASSIGNMENT-LOOKUP-RTN.
083500     OPEN INPUT LOAN-ASSIGNMENT-FILE.
083600     SET WS-EOF-LOAN-ASGN-SW TO 'N'.
083700     PERFORM 7100-READ-LOAN-ASGN-RTN THRU 7100-EXIT.
083800     PERFORM 7200-CHECK-LOAN-ASGN-RTN
083900         THRU 7200-EXIT
084000         UNTIL WS-EOF-LOAN-ASGN.
084100     CLOSE LOAN-ASSIGNMENT-FILE.
084200 7000-EXIT.
084300     EXIT.
084400*----------------------------------------------------------------
084500 7100-READ-LOAN-ASGN-RTN.
084600     READ LOAN-ASSIGNMENT-FILE
084700         AT END
084800             SET WS-EOF-LOAN-ASGN-SW TO 'Y'
084900     END-READ.
085000 7100-EXIT.
085100     EXIT.
085200*----------------------------------------------------------------
085300 7200-CHECK-LOAN-ASGN-RTN.
085400     IF LAF-TRANSACTION-ID = WS-LOOKUP-TRANSACTION-ID
085500             AND LAF-IS-REVERSED-NO
085600         MOVE SPACES TO WS-DETAIL-LINE
085650         MOVE WS-LOOKUP-JE-ID        TO WLA-JOURNAL-ID
085700         MOVE LAF-LOAN-ID            TO WLA-LOAN-ID
085800         MOVE LAF-LOAN-STATUS (1:20) TO WLA-LOAN-STATUS
085900         MOVE LAF-CLIENT-NAME (1:30) TO WLA-CLIENT-NAME
085950         MOVE LAF-CLIENT-FILE-NUMBER (1:20) TO WLA-CLIENT-FILE-NO
086000         MOVE LAF-LOAN-ACCOUNT-NO    TO WLA-LOAN-ACCOUNT-NO
086100         WRITE JRL-PRINT-LINE FROM WS-DETAIL-LINE
086200     END-IF.
086300     PERFORM 7100-READ-LOAN-ASGN-RTN THRU 7100-EXIT.
086400 7200-EXIT.
086500     EXIT.
086600*****************************************************************
086700* 8000-ENTRY-LOOKUP-RTN - SINGLE ENTRY LOOKUP BY JOURNAL ENTRY ID
086800*****************************************************************
086900 8000-ENTRY-LOOKUP-RTN.
087000     SET WS-ENTRY-FOUND-SW TO 'N'.
087100     CLOSE JOURNAL-ENTRY-FILE.
087200     OPEN INPUT JOURNAL-ENTRY-FILE.
087300     SET WS-EOF-JOURNAL-SW TO 'N'.
087400     PERFORM 3100-READ-JOURNAL-RTN THRU 3100-EXIT.
087500     PERFORM 8100-CHECK-ENTRY-ID-RTN
087600         THRU 8100-EXIT
087700         UNTIL WS-EOF-JOURNAL OR WS-ENTRY-FOUND.
087800     IF NOT WS-ENTRY-FOUND
087900         PERFORM 8900-ENTRY-NOT-FOUND-RTN THRU 8900-EXIT
088000     ELSE
088100         MOVE JEF-TRANSACTION-ID TO WS-LOOKUP-TRANSACTION-ID
088200         PERFORM 7000-LOAN-ASSIGNMENT-LOOKUP-RTN THRU 7000-EXIT
088300     END-IF.
088400 8000-EXIT.
088500     EXIT.
088600*----------------------------------------------------------------
088700 8100-CHECK-ENTRY-ID-RTN.
088800     IF JEF-JE-ID = WS-LOOKUP-JE-ID
088900         SET WS-ENTRY-FOUND-SW TO 'Y'
089000     ELSE
089100         PERFORM 3100-READ-JOURNAL-RTN THRU 3100-EXIT
089200     END-IF.
089300 8100-EXIT.
089400     EXIT.
089500*----------------------------------------------------------------
089600 8900-ENTRY-NOT-FOUND-RTN.
089700     MOVE SPACES TO WS-NOT-FOUND-LINE.
089800     STRING 'JOURNAL ENTRY NOT FOUND - ID '
089900             WS-LOOKUP-JE-ID
090000             DELIMITED BY SIZE
090100             INTO WS-NOT-FOUND-LINE
090200     END-STRING.
090300     MOVE SPACES TO JRL-PRINT-LINE.
090400     MOVE WS-NOT-FOUND-LINE TO JRL-PRINT-LINE (1:50).
090500     WRITE JRL-PRINT-LINE.
090600 8900-EXIT.
090700     EXIT.
090800*----------------------------------------------------------------
090900 9000-CLOSE-FILES-RTN.
091000     CLOSE FILTER-CRITERIA-FILE
091100           CURRENCY-FILE
091200           JOURNAL-ENTRY-FILE
091300           JOURNAL-LISTING-REPORT.
091400 9000-EXIT.
091500     EXIT.
